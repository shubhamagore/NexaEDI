000100* EDXTRAN.cpybk
000200*  I-O FORMAT:EDXTRANR  WORKING RECORD FOR ONE PARSED X12
000300*  TRANSACTION (INTERCHANGE/GROUP/TRANSACTION TRACE FIELDS PLUS
000400*  THE FLATTENED SEGMENT TABLE THE MAPPER SEARCHES).
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* NX0158 22/01/2011 DPS    INITIAL VERSION - REPLACES THE OLD
000900*                          FLAT-FILE INTERFACE RECORD, WHICH ONLY
001000*                          HANDLED ONE RETAILER'S SEGMENT ORDER.
001100*-----------------------------------------------------------------
001200* NX0201 30/03/2015 DPS    ADDED EDX-TRAN-PO1-COUNT SO EDXP850
001300*                          CAN REPORT LINE-COUNT WITHOUT RE-
001400*                          SCANNING THE SEGMENT TABLE.
001500*-----------------------------------------------------------------
001600* NX0244 17/02/2020 MKC    HELPDESK 91007 - ADDED THE
001700*                          EDX-TRAN-ISA09-YY/MM/DD REDEFINES SO
001800*                          THE DELIVERY-DATE COMPARE IN EDXVMAP
001900*                          DOES NOT HAVE TO RE-SLICE THE PICTURE
002000*                          EVERY TIME.
002100*****************************************************************
002200 01  EDX-TRAN-RECORD.
002300*    -----------------------------------------------------------
002400*    ISA - INTERCHANGE HEADER TRACE FIELDS.
002500*    -----------------------------------------------------------
002600     05  EDX-TRAN-ISA.
002700         10  EDX-TRAN-ISA-ELEM-DELIM    PIC X(01) VALUE SPACES.
002800         10  EDX-TRAN-ISA-SUBEL-DELIM   PIC X(01) VALUE SPACES.
002900         10  EDX-TRAN-ISA-SEG-TERM      PIC X(01) VALUE SPACES.
003000*                                ISA06 - SENDER ID. USED BY THIS
003100*                                SYSTEM AS THE RETAILER-ID KEY -
003200*                                THE X12 STANDARD HAS NO OTHER
003300*                                RETAILER-BEARING ELEMENT ON ISA.
003400         10  EDX-TRAN-ISA06-SENDER-ID   PIC X(15) VALUE SPACES.
003500         10  EDX-TRAN-ISA08-RECEIVER-ID PIC X(15) VALUE SPACES.
003600         10  EDX-TRAN-ISA09-DATE        PIC 9(06) VALUE ZERO.
003700         10  EDX-TRAN-ISA09-R REDEFINES                           NX0244  
003800                 EDX-TRAN-ISA09-DATE.
003900             15  EDX-TRAN-ISA09-YY      PIC 9(02).
004000             15  EDX-TRAN-ISA09-MM      PIC 9(02).
004100             15  EDX-TRAN-ISA09-DD      PIC 9(02).
004200         10  EDX-TRAN-ISA10-TIME        PIC 9(04) VALUE ZERO.
004300         10  EDX-TRAN-ISA13-CTL-NO      PIC 9(09) VALUE ZERO.
004400*    -----------------------------------------------------------
004500*    GS - FUNCTIONAL GROUP TRACE FIELDS (CARRIED FOR COMPLETENESS
004600*    OF THE ENVELOPE WALK - NOT REFERENCED DOWNSTREAM OF EDXVSEG).
004700*    -----------------------------------------------------------
004800     05  EDX-TRAN-GS.
004900         10  EDX-TRAN-GS01-FUNC-ID      PIC X(02) VALUE SPACES.
005000         10  EDX-TRAN-GS02-SENDER-APP   PIC X(15) VALUE SPACES.
005100         10  EDX-TRAN-GS03-RECEIV-APP   PIC X(15) VALUE SPACES.
005200         10  EDX-TRAN-GS06-CTL-NO       PIC X(09) VALUE SPACES.
005300*    -----------------------------------------------------------
005400*    ST - TRANSACTION SET HEADER TRACE FIELDS.
005500*    -----------------------------------------------------------
005600     05  EDX-TRAN-ST.
005700         10  EDX-TRAN-ST01-TS-CODE      PIC X(03) VALUE SPACES.
005800         10  EDX-TRAN-ST02-CTL-NO       PIC X(09) VALUE SPACES.
005900*    -----------------------------------------------------------
006000*    LINE-LOOP BOOKKEEPING.
006100*    -----------------------------------------------------------
006200     05  EDX-TRAN-PO1-COUNT             PIC 9(04) COMP VALUE ZERO.NX0201  
006300*    -----------------------------------------------------------
006400*    FLATTENED SEGMENT TABLE - EVERY SEGMENT SEEN INSIDE THIS
006500*    TRANSACTION, IN DOCUMENT ORDER, FOR EDXVMAP TO SEARCH.
006600*    -----------------------------------------------------------
006700     COPY EDXSEGT REPLACING 01 BY 05.
