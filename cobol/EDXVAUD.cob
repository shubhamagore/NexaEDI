000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     EDXVAUD.
000500 AUTHOR.         D P SHAW.
000600 INSTALLATION.   NEXAEDI DATA CENTER - BATCH TRANSLATION UNIT.
000700 DATE-WRITTEN.   22 JAN 2011.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM AND ITS SOURCE ARE THE PROPERTY OF
001000     NEXAEDI.  DISTRIBUTION OUTSIDE THE EDI TRANSLATION GROUP
001100     IS PROHIBITED.
001200*
001300*DESCRIPTION :  THIS IS A CALLED ROUTINE TO APPEND ONE AUDIT
001400*               TRAIL RECORD TO EDXAUDT.  IT IS CALLED ONCE FOR
001500*               EVERY STAGE A DOCUMENT PASSES THROUGH - RECEIVED,
001600*               PARSED, VALIDATED, TRANSMITTED, ACKNOWLEDGED OR
001700*               FAILED - SO THE FULL LIFE OF A PURCHASE ORDER CAN
001800*               BE RECONSTRUCTED FROM ONE FILE.
001900*
002000*=================================================================
002100* HISTORY OF MODIFICATION:
002200*=================================================================
002300*  NX0158 DPS 22/01/2011 - INITIAL VERSION.
002400*-----------------------------------------------------------------
002500*  NX0233 MKC 09/08/2019 - HELPDESK 88213 - WK-C-AUDR-DURATION-MS
002600*                          ADDED SO OPERATIONS CAN SEE HOW LONG
002700*                          EACH STAGE TOOK WITHOUT TRAWLING THE
002800*                          JOB LOG.
002900*-----------------------------------------------------------------
003000 EJECT
003100**********************
003200 ENVIRONMENT DIVISION.
003300**********************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-AS400.
003600 OBJECT-COMPUTER.  IBM-AS400.
003700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT EDXAUDT ASSIGN TO DATABASE-EDXAUDT
004100         ORGANIZATION IS SEQUENTIAL
004200         ACCESS MODE IS SEQUENTIAL
004300     FILE STATUS IS WK-C-FILE-STATUS.
004400
004500***************
004600 DATA DIVISION.
004700***************
004800 FILE SECTION.
004900 FD  EDXAUDT
005000     LABEL RECORDS ARE OMITTED
005100     DATA RECORD IS EDX-AUDR-RECORD.
005200     COPY EDXAUDR.
005300
005400*************************
005500 WORKING-STORAGE SECTION.
005600*************************
005700 01  FILLER                          PIC X(24)        VALUE
005800     "** PROGRAM EDXVAUD   **".
005900
006000 01  WK-C-WORK-AREA.
006100     05  WK-C-OPEN-SWITCH       PIC X(01) VALUE "N".
006200         88  WK-C-OPEN-OK              VALUE "Y".
006300     05  WK-C-DURATION-EDIT     PIC ZZZZZZ9.
006400     05  WK-C-DURATION-NUM  REDEFINES WK-C-DURATION-EDIT
006500                             PIC 9(07).
006600     05  WK-C-STAMP-DATE        PIC 9(08) VALUE ZERO.
006700     05  WK-C-STAMP-DATE-R  REDEFINES WK-C-STAMP-DATE.
006800         10  WK-C-STAMP-CCYY     PIC 9(04).
006900         10  WK-C-STAMP-MM       PIC 9(02).
007000         10  WK-C-STAMP-DD       PIC 9(02).
007100     05  WK-C-STAMP-TIME        PIC 9(08) VALUE ZERO.
007200     05  WK-C-STAMP-TIME-R  REDEFINES WK-C-STAMP-TIME.
007300         10  WK-C-STAMP-HH       PIC 9(02).
007400         10  WK-C-STAMP-MN       PIC 9(02).
007500         10  WK-C-STAMP-SS       PIC 9(02).
007600         10  WK-C-STAMP-HS       PIC 9(02).
007700     05  FILLER                 PIC X(10) VALUE SPACES.
007710
007720 01  WK-N-WORK-AREA.
007730     05  WK-N-CALL-COUNT        PIC 9(04) COMP VALUE ZERO.
007740     05  FILLER                 PIC X(10) VALUE SPACES.
007800
007900 01  WK-C-COMMON.
008000 COPY EDXCMWS.
008100
008200*****************
008300 LINKAGE SECTION.
008400*****************
008500 COPY VAUD.
008600 EJECT
008700********************************************
008800 PROCEDURE DIVISION USING WK-C-VAUD-RECORD.
008900********************************************
009000 MAIN-MODULE.
009010     ADD 1                           TO WK-N-CALL-COUNT.
009100     PERFORM A000-PROCESS-CALLED-ROUTINE
009200        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009300     GOBACK.
009400
009500*---------------------------------------------------------------*
009600 A000-PROCESS-CALLED-ROUTINE.
009700*---------------------------------------------------------------*
009800     MOVE "N"                        TO WK-C-VAUD-WRITE-CD.
009900
010000     OPEN EXTEND EDXAUDT.
010100     IF  NOT WK-C-SUCCESSFUL
010200         DISPLAY "EDXVAUD - OPEN FILE ERROR - EDXAUDT"
010300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010400         GO TO Y900-ABNORMAL-TERMINATION
010500     END-IF.
010600
010700     PERFORM B000-BUILD-AUDIT-RECORD
010800        THRU B099-BUILD-AUDIT-RECORD-EX.
010900
011000     WRITE EDX-AUDR-RECORD.
011100     IF  WK-C-SUCCESSFUL
011200         MOVE "Y"                    TO WK-C-VAUD-WRITE-CD
011300     ELSE
011400         DISPLAY "EDXVAUD - WRITE FILE ERROR - EDXAUDT"
011500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011600     END-IF.
011700
011800     PERFORM Z000-END-PROGRAM-ROUTINE
011900        THRU Z999-END-PROGRAM-ROUTINE-EX.
012000*---------------------------------------------------------------*
012100 A099-PROCESS-CALLED-ROUTINE-EX.
012200     EXIT.
012300
012400*---------------------------------------------------------------*
012500*    MOVE THE CALLER'S FIELDS INTO THE FD RECORD AND STAMP THE
012600*    RUN DATE/TIME - THE AUDIT LOG IS THE ONE FILE OPERATIONS
012700*    TRUSTS OVER THE JOB LOG WHEN A RETAILER CALLS ABOUT A LOST
012800*    PURCHASE ORDER.
012900*---------------------------------------------------------------*
013000 B000-BUILD-AUDIT-RECORD.
013100*---------------------------------------------------------------*
013200     MOVE WK-C-VAUD-CORRELATION-ID   TO EDX-AUDR-CORRELATION-ID.
013300     MOVE WK-C-VAUD-RETAILER-ID      TO EDX-AUDR-RETAILER-ID.
013400     MOVE WK-C-VAUD-TS-CODE          TO EDX-AUDR-TS-CODE.
013500     MOVE WK-C-VAUD-PO-NUMBER        TO EDX-AUDR-PO-NUMBER.
013600     MOVE WK-C-VAUD-STATUS           TO EDX-AUDR-STATUS.
013700     MOVE WK-C-VAUD-MESSAGE          TO EDX-AUDR-MESSAGE.
013800     MOVE WK-C-VAUD-DURATION-MS      TO EDX-AUDR-DURATION-MS.     NX0233  
013900     MOVE WK-C-VAUD-DURATION-MS      TO WK-C-DURATION-NUM.
014000
014100     MOVE WK-C-RUN-CCYY              TO WK-C-STAMP-CCYY.
014200     MOVE WK-C-RUN-MM                TO WK-C-STAMP-MM.
014300     MOVE WK-C-RUN-DD                TO WK-C-STAMP-DD.
014400     MOVE WK-C-STAMP-DATE            TO EDX-AUDR-RUN-DATE.
014500
014600     MOVE WK-C-RUN-HH                TO WK-C-STAMP-HH.
014700     MOVE WK-C-RUN-MN                TO WK-C-STAMP-MN.
014800     MOVE WK-C-RUN-SS                TO WK-C-STAMP-SS.
014900     MOVE WK-C-RUN-HS                TO WK-C-STAMP-HS.
015000     MOVE WK-C-STAMP-TIME            TO EDX-AUDR-RUN-TIME.
015100 B099-BUILD-AUDIT-RECORD-EX.
015200 EXIT.
015300
015400*---------------------------------------------------------------*
015500 Y900-ABNORMAL-TERMINATION.
015600     PERFORM Z000-END-PROGRAM-ROUTINE
015700        THRU Z999-END-PROGRAM-ROUTINE-EX.
015800     EXIT PROGRAM.
015900
016000 Z000-END-PROGRAM-ROUTINE.
016100     CLOSE EDXAUDT.
016200     IF  NOT WK-C-SUCCESSFUL
016300         DISPLAY "EDXVAUD - CLOSE FILE ERROR - EDXAUDT"
016400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016500     END-IF.
016600
016700 Z999-END-PROGRAM-ROUTINE-EX.
016800     EXIT.
016900
017000******************************************************************
017100*************** END OF PROGRAM SOURCE - EDXVAUD ****************
017200******************************************************************
