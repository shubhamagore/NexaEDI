000100* EDXAUDR.cpybk
000200*****************************************************************
000300* AUDIT LOG RECORD - ONE ROW PER LIFECYCLE-STAGE TRANSITION.
000400* APPEND-ONLY.  WRITTEN BY EDXVAUD, ONE CALL PER STAGE, NEVER
000500* REWRITTEN OR DELETED.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* NX0158 22/01/2011 DPS    INITIAL VERSION.
001000*-----------------------------------------------------------------
001100* NX0244 17/02/2020 MKC    HELPDESK 91007 - WIDENED
001200*                          EDX-AUDR-MESSAGE FROM 60 TO 80 - THE
001300*                          VALIDATION-FAILURE MESSAGE WAS BEING
001400*                          TRUNCATED FOR ORDERS WITH SEVERAL
001500*                          BAD LINES.
001600*****************************************************************
001700 01  EDX-AUDR-RECORD.
001800     05  EDX-AUDR-CORRELATION-ID     PIC X(36) VALUE SPACES.
001900     05  EDX-AUDR-RETAILER-ID        PIC X(15) VALUE SPACES.
002000     05  EDX-AUDR-TS-CODE            PIC X(03) VALUE SPACES.
002100     05  EDX-AUDR-PO-NUMBER          PIC X(22) VALUE SPACES.
002200     05  EDX-AUDR-STATUS             PIC X(12) VALUE SPACES.
002300         88  EDX-AUDR-ST-RECEIVED         VALUE "RECEIVED".
002400         88  EDX-AUDR-ST-PARSED           VALUE "PARSED".
002500         88  EDX-AUDR-ST-VALIDATED        VALUE "VALIDATED".
002600         88  EDX-AUDR-ST-TRANSMITTED      VALUE "TRANSMITTED".
002700         88  EDX-AUDR-ST-ACKNOWLEDGED     VALUE "ACKNOWLEDGED".
002800         88  EDX-AUDR-ST-FAILED           VALUE "FAILED".
002900     05  EDX-AUDR-MESSAGE            PIC X(80) VALUE SPACES.
003000     05  EDX-AUDR-DURATION-MS        PIC 9(07) VALUE ZERO.        NX0233  
003100     05  EDX-AUDR-RUN-DATE           PIC 9(08) VALUE ZERO.
003200     05  EDX-AUDR-RUN-TIME           PIC 9(08) VALUE ZERO.
003300     05  FILLER                      PIC X(15) VALUE SPACES.
