000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. EDXCANO.
000300*      WORKING STORAGE AND FILE-RECORD FORMATS FOR THE CANONICAL
000400*      ORDER BUILT BY EDXVMAP FROM AN X12 850.  USED BY EDXP850,
000500*      EDXVMAP, EDXVORD.
000600*****************************************************************
000700* MODIFICATION HISTORY                                          *
000800*****************************************************************
000900* TAG    DATE       DEV   DESCRIPTION                           *
001000*------  ---------  ----  ------------------------------------- *
001100* NX0158 22/01/2011 DPS - INITIAL VERSION                       *
001200*                       - EDX-CANO-HEADER / EDX-CANO-LINE ARE   *
001300*                         THE TWO SEQUENTIAL EXTRACT RECORDS.   *
001400*---------------------------------------------------------------*
001500* NX0201 30/03/2015 DPS - ADDED EDX-CANO-LINE-TABLE - THE MAPPER *
001600*                         BUILDS ALL LINES IN MEMORY BEFORE THE  *
001700*                         DRIVER WRITES THEM ONE AT A TIME.      *
001800*---------------------------------------------------------------*
001900* NX0244 17/02/2020 MKC - HELPDESK 91007 - ADDED ORDER-TOTAL AND *
002000*                         TOTAL-UNITS CONTROL-BREAK FIELDS TO    *
002100*                         THE HEADER RECORD PER THE CASH-OFFICE  *
002200*                         RECONCILIATION REQUEST.                *
002300*---------------------------------------------------------------*
002400* NX0261 06/11/2021 DPS - HELPDESK 94418 - ORDER-TOTAL, LINE-   *
002500*                         TOTAL, UNIT-PRICE AND THE WORKING-    *
002600*                         TABLE COPIES ARE NOW PACKED-DECIMAL   *
002700*                         (COMP-3) LIKE EVERY OTHER MONEY FIELD *
002800*                         IN THE SHOP - THEY WERE MISSED WHEN   *
002900*                         NX0244 ADDED THE CONTROL-BREAK FIELDS.*
003000*****************************************************************
003100 01  EDX-CANO-HEADER.
003200     05  EDX-CANO-CORRELATION-ID     PIC X(36) VALUE SPACES.
003300     05  EDX-CANO-RETAILER-ID        PIC X(15) VALUE SPACES.
003400     05  EDX-CANO-PO-NUMBER          PIC X(22) VALUE SPACES.
003500     05  EDX-CANO-PO-TYPE            PIC X(02) VALUE SPACES.
003600     05  EDX-CANO-PO-DATE            PIC 9(08) VALUE ZERO.
003700     05  EDX-CANO-PO-DATE-R REDEFINES EDX-CANO-PO-DATE.
003800         10  EDX-CANO-PO-DATE-CCYY   PIC 9(04).
003900         10  EDX-CANO-PO-DATE-MM     PIC 9(02).
004000         10  EDX-CANO-PO-DATE-DD     PIC 9(02).
004100     05  EDX-CANO-PO-DATE-SET        PIC X(01) VALUE "N".
004200         88  EDX-CANO-PO-DATE-IS-SET          VALUE "Y".
004300     05  EDX-CANO-REQ-DELIV-DATE     PIC 9(08) VALUE ZERO.
004400     05  EDX-CANO-REQ-DELIV-DATE-SET PIC X(01) VALUE "N".
004500         88  EDX-CANO-REQ-DELIV-IS-SET        VALUE "Y".
004600     05  EDX-CANO-SHIP-TO-NAME       PIC X(35) VALUE SPACES.
004700     05  EDX-CANO-SHIP-TO-ADDR       PIC X(35) VALUE SPACES.
004800     05  EDX-CANO-SHIP-TO-CITY       PIC X(30) VALUE SPACES.
004900     05  EDX-CANO-SHIP-TO-STATE      PIC X(02) VALUE SPACES.
005000     05  EDX-CANO-SHIP-TO-ZIP        PIC X(09) VALUE SPACES.
005100     05  EDX-CANO-DEPT-NO            PIC X(03) VALUE SPACES.
005200     05  EDX-CANO-ICN                PIC 9(09) VALUE ZERO.
005300     05  EDX-CANO-TCN                PIC X(09) VALUE SPACES.
005400     05  EDX-CANO-LINE-COUNT         PIC 9(04) VALUE ZERO.
005500     05  EDX-CANO-TOTAL-UNITS        PIC 9(07) VALUE ZERO.        NX0244  
005600     05  EDX-CANO-ORDER-TOTAL        PIC 9(09)V9(02) COMP-3
005700                                     VALUE ZERO.                NX0261
005800     05  FILLER                      PIC X(40) VALUE SPACES.
005900
006000 01  EDX-CANO-LINE.
006100     05  EDX-CANO-LINE-CORREL-ID     PIC X(36) VALUE SPACES.
006200     05  EDX-CANO-LINE-RETAILER-ID   PIC X(15) VALUE SPACES.
006300     05  EDX-CANO-LINE-PO-NUMBER     PIC X(22) VALUE SPACES.
006400     05  EDX-CANO-LINE-SEQ-NO        PIC 9(04) VALUE ZERO.
006500     05  EDX-CANO-LINE-SKU           PIC X(20) VALUE SPACES.
006600     05  EDX-CANO-LINE-QTY-ORDERED   PIC 9(06) VALUE ZERO.
006700     05  EDX-CANO-LINE-UOM           PIC X(02) VALUE SPACES.
006800     05  EDX-CANO-LINE-UNIT-PRICE    PIC 9(06)V9(02) COMP-3
006900                                     VALUE ZERO.                NX0261
007000     05  EDX-CANO-LINE-DESCRIPTION   PIC X(35) VALUE SPACES.
007100     05  EDX-CANO-LINE-TOTAL         PIC 9(09)V9(02) COMP-3
007200                                     VALUE ZERO.                NX0261
007300     05  FILLER                      PIC X(20) VALUE SPACES.
007400
007500*****************************************************************
007600* IN-MEMORY WORKING TABLE - THE MAPPER FILLS THIS ONE LINE AT A
007700* TIME; THE DRIVER LOOPS OVER IT TO WRITE EDXCANL AND TO ROLL UP
007800* THE CONTROL-BREAK TOTALS ONTO EDX-CANO-HEADER.
007900*****************************************************************
008000 01  EDX-CANO-LINE-TABLE.
008100     05  EDX-CANO-LINE-TBL-COUNT     PIC 9(04) COMP VALUE ZERO.
008200     05  EDX-CANO-LINE-TBL-ENTRY OCCURS 500 TIMES
008300             INDEXED BY EDX-CANO-LINE-IX.
008400         10  EDX-CANO-TBL-SEQ-NO      PIC 9(04) VALUE ZERO.
008500         10  EDX-CANO-TBL-SEQ-SET     PIC X(01) VALUE "N".
008600             88  EDX-CANO-TBL-SEQ-IS-SET     VALUE "Y".
008700         10  EDX-CANO-TBL-SKU         PIC X(20) VALUE SPACES.
008800         10  EDX-CANO-TBL-QTY         PIC 9(06) VALUE ZERO.
008900         10  EDX-CANO-TBL-QTY-SET     PIC X(01) VALUE "N".
009000             88  EDX-CANO-TBL-QTY-IS-SET     VALUE "Y".
009100         10  EDX-CANO-TBL-UOM         PIC X(02) VALUE SPACES.
009200         10  EDX-CANO-TBL-PRICE       PIC 9(06)V9(02) COMP-3
009300                                      VALUE ZERO.               NX0261
009400         10  EDX-CANO-TBL-PRICE-SET   PIC X(01) VALUE "N".
009500             88  EDX-CANO-TBL-PRICE-IS-SET   VALUE "Y".
009600         10  EDX-CANO-TBL-DESC        PIC X(35) VALUE SPACES.
009700         10  EDX-CANO-TBL-LINE-TOTAL  PIC 9(09)V9(02) COMP-3
009800                                      VALUE ZERO.               NX0261
