000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     EDXVORD.
000500 AUTHOR.         D P SHAW.
000600 INSTALLATION.   NEXAEDI DATA CENTER - BATCH TRANSLATION UNIT.
000700 DATE-WRITTEN.   22 JAN 2011.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM AND ITS SOURCE ARE THE PROPERTY OF
001000     NEXAEDI.  DISTRIBUTION OUTSIDE THE EDI TRANSLATION GROUP
001100     IS PROHIBITED.
001200*
001300*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE A CANONICAL
001400*               ORDER HEADER AND ITS LINE TABLE.  EVERY VIOLATION
001500*               FOUND IS ACCUMULATED AND RETURNED AS ONE
001600*               SEMICOLON-JOINED MESSAGE - THE CALLER DOES NOT
001700*               GET STOPPED AT THE FIRST BAD FIELD.
001800*
001900*=================================================================
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200*  NX0158 DPS 22/01/2011 - INITIAL VERSION - REPLACES THE OLD
002300*                          STOP-ON-FIRST-ERROR BANK ACCOUNT LOOKUP
002400*                          SHAPE WITH AN ACCUMULATING VALIDATOR -
002500*                          A REJECTED PURCHASE ORDER SHOULD TELL
002600*                          THE RETAILER EVERYTHING WRONG WITH IT
002700*                          IN ONE PASS, NOT ONE FIELD AT A TIME.
002800*-----------------------------------------------------------------
002900*  NX0233 MKC 09/08/2019 - HELPDESK 88213 - RAISED
003000*                          WS-VIOLATION-TABLE FROM 10 TO 20 ROWS -
003100*                          A WALMART ORDER WITH MANY BAD LINES WAS
003200*                          SILENTLY DROPPING VIOLATIONS PAST THE
003300*                          TENTH.
003400*-----------------------------------------------------------------
003500*  NX0258 SKR 19/11/2021 - HELPDESK 94418 - ADDED THE MISSING
003600*                          CORRELATION-ID/PO-TYPE/SHIP-TO-NAME
003700*                          HEADER CHECKS AND THE PER-LINE
003800*                          SEQUENCE-NUMBER/UNIT-OF-MEASURE
003900*                          CHECKS CALLED OUT IN THE ORIGINAL
004000*                          SPEC BUT NEVER CODED, AND MADE THE
004100*                          UNIT PRICE CHECK REJECT A ZERO PRICE
004200*                          INSTEAD OF JUST AN UNSET ONE.
004300*-----------------------------------------------------------------
004400 EJECT
004500**********************
004600 ENVIRONMENT DIVISION.
004700**********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005200
005300***************
005400 DATA DIVISION.
005500***************
005600*************************
005700 WORKING-STORAGE SECTION.
005800*************************
005900 01  FILLER                          PIC X(24)        VALUE
006000     "** PROGRAM EDXVORD   **".
006100
006200* ------------------ PROGRAM WORKING STORAGE -------------------*
006300 01  WK-C-WORK-AREA.
006400     05  WK-C-LINE-NO-EDIT      PIC ZZ9.
006500     05  WK-C-LINE-NO-NUM  REDEFINES WK-C-LINE-NO-EDIT
006600                             PIC 9(03).
006700     05  WK-C-VIOLATION-TEXT    PIC X(40) VALUE SPACES.
006800     05  WK-C-VIOLATION-CHARS  REDEFINES WK-C-VIOLATION-TEXT
006900                             PIC X(01) OCCURS 40 TIMES.
007000     05  FILLER                 PIC X(10) VALUE SPACES.
007100
007200 01  WK-N-WORK-AREA.
007300     05  WK-N-LINE-SUB          PIC 9(04) COMP VALUE ZERO.
007400     05  FILLER                 PIC X(10) VALUE SPACES.
007500
007600 01  WS-VIOLATIONS.
007700     05  WS-VIOLATION-COUNT     PIC 9(02) COMP VALUE ZERO.
007800     05  WS-VIOLATION-TABLE OCCURS 20 TIMES                       NX0233  
007900             INDEXED BY WS-VIOLATION-IX
008000             PIC X(40) VALUE SPACES.
008100     05  WS-VIOLATION-TABLE-R  REDEFINES WS-VIOLATION-TABLE
008200             OCCURS 20 TIMES INDEXED BY WS-VIOLATION-R-IX.
008300         10  WS-VIOL-CATEGORY    PIC X(05).
008400         10  WS-VIOL-DETAIL      PIC X(35).
008500     05  FILLER                 PIC X(10) VALUE SPACES.
008600
008700 01    WK-C-COMMON.
008800 COPY EDXCMWS.
008900
009000*****************
009100 LINKAGE SECTION.
009200*****************
009300 COPY VORD.
009400 COPY EDXCANO.
009500 EJECT
009600********************************************
009700 PROCEDURE DIVISION USING WK-C-VORD-RECORD,
009800             EDX-CANO-HEADER, EDX-CANO-LINE-TABLE.
009900********************************************
010000 MAIN-MODULE.
010100     PERFORM A000-PROCESS-CALLED-ROUTINE
010200        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010300     PERFORM Z000-END-PROGRAM-ROUTINE
010400        THRU Z999-END-PROGRAM-ROUTINE-EX.
010500     EXIT PROGRAM.
010600
010700*---------------------------------------------------------------*
010800 A000-PROCESS-CALLED-ROUTINE.
010900*---------------------------------------------------------------*
011000     MOVE    ZERO                    TO    WS-VIOLATION-COUNT
011100                                            WK-C-VORD-ERROR-COUNT.
011200     MOVE    SPACES                  TO    WS-VIOLATIONS
011300                                            WK-C-VORD-ERROR-MSG.
011400     MOVE    "Y"                     TO    WK-C-VORD-VALID.
011500
011600     PERFORM A100-VALIDATE-HEADER-FIELDS
011700        THRU A199-VALIDATE-HEADER-FIELDS-EX.
011800     PERFORM B000-VALIDATE-LINES
011900        THRU B999-VALIDATE-LINES-EX.
012000     PERFORM C000-BUILD-ERROR-MESSAGE
012100        THRU C999-BUILD-ERROR-MESSAGE-EX.
012200*---------------------------------------------------------------*
012300 A099-PROCESS-CALLED-ROUTINE-EX.
012400     EXIT.
012500
012600*---------------------------------------------------------------*
012700*    HEADER-LEVEL REQUIRED-FIELD CHECKS.
012800*---------------------------------------------------------------*
012900 A100-VALIDATE-HEADER-FIELDS.
013000*---------------------------------------------------------------*
013100     IF  EDX-CANO-CORRELATION-ID = SPACES
013200         MOVE "CORRELATION ID IS REQUIRED" TO WK-C-VIOLATION-TEXT
013300         PERFORM E000-ADD-VIOLATION THRU E099-ADD-VIOLATION-EX
013400     END-IF.
013500     IF  EDX-CANO-RETAILER-ID = SPACES
013600         MOVE "RETAILER ID IS REQUIRED" TO WK-C-VIOLATION-TEXT
013700         PERFORM E000-ADD-VIOLATION THRU E099-ADD-VIOLATION-EX
013800     END-IF.
013900     IF  EDX-CANO-PO-NUMBER = SPACES
014000         MOVE "PO NUMBER IS REQUIRED" TO WK-C-VIOLATION-TEXT
014100         PERFORM E000-ADD-VIOLATION THRU E099-ADD-VIOLATION-EX
014200     END-IF.
014300     IF  EDX-CANO-PO-TYPE = SPACES
014400         MOVE "PO TYPE IS REQUIRED" TO WK-C-VIOLATION-TEXT
014500         PERFORM E000-ADD-VIOLATION THRU E099-ADD-VIOLATION-EX
014600     END-IF.
014700     IF  NOT EDX-CANO-PO-DATE-IS-SET
014800         MOVE "PO DATE IS REQUIRED" TO WK-C-VIOLATION-TEXT
014900         PERFORM E000-ADD-VIOLATION THRU E099-ADD-VIOLATION-EX
015000     END-IF.
015100     IF  EDX-CANO-SHIP-TO-NAME = SPACES
015200         MOVE "SHIP TO NAME IS REQUIRED" TO WK-C-VIOLATION-TEXT
015300         PERFORM E000-ADD-VIOLATION THRU E099-ADD-VIOLATION-EX
015400     END-IF.
015500     IF  EDX-CANO-LINE-COUNT = ZERO
015600         MOVE "ORDER HAS NO LINE ITEMS" TO WK-C-VIOLATION-TEXT
015700         PERFORM E000-ADD-VIOLATION THRU E099-ADD-VIOLATION-EX
015800     END-IF.
015900 A199-VALIDATE-HEADER-FIELDS-EX.
016000 EXIT.
016100*---------------------------------------------------------------*
016200*    ONE PASS OVER THE LINE TABLE - EVERY BAD LINE ADDS A
016300*    SEPARATE VIOLATION IDENTIFYING ITS LINE NUMBER.
016400*---------------------------------------------------------------*
016500 B000-VALIDATE-LINES.
016600*---------------------------------------------------------------*
016700     PERFORM B100-VALIDATE-ONE-LINE
016800        THRU B199-VALIDATE-ONE-LINE-EX
016900        VARYING EDX-CANO-LINE-IX FROM 1 BY 1
017000        UNTIL EDX-CANO-LINE-IX > EDX-CANO-LINE-TBL-COUNT.
017100 B999-VALIDATE-LINES-EX.
017200 EXIT.
017300*---------------------------------------------------------------*
017400 B100-VALIDATE-ONE-LINE.
017500*---------------------------------------------------------------*
017600     MOVE EDX-CANO-TBL-SEQ-NO(EDX-CANO-LINE-IX)
017700         TO WK-C-LINE-NO-EDIT.
017800     IF  NOT EDX-CANO-TBL-SEQ-IS-SET(EDX-CANO-LINE-IX)
017900             OR EDX-CANO-TBL-SEQ-NO(EDX-CANO-LINE-IX) = ZERO
018000         STRING "LINE " WK-C-LINE-NO-EDIT
018100             ": SEQ NUMBER IS REQUIRED"
018200             DELIMITED BY SIZE INTO WK-C-VIOLATION-TEXT
018300         PERFORM E000-ADD-VIOLATION THRU E099-ADD-VIOLATION-EX
018400     END-IF.
018500     IF  EDX-CANO-TBL-SKU(EDX-CANO-LINE-IX) = SPACES
018600         STRING "LINE " WK-C-LINE-NO-EDIT ": SKU IS REQUIRED"
018700             DELIMITED BY SIZE INTO WK-C-VIOLATION-TEXT
018800         PERFORM E000-ADD-VIOLATION THRU E099-ADD-VIOLATION-EX
018900     END-IF.
019000     IF  NOT EDX-CANO-TBL-QTY-IS-SET(EDX-CANO-LINE-IX)
019100             OR EDX-CANO-TBL-QTY(EDX-CANO-LINE-IX) = ZERO
019200         STRING "LINE " WK-C-LINE-NO-EDIT
019300             ": QUANTITY ORDERED IS REQUIRED"
019400             DELIMITED BY SIZE INTO WK-C-VIOLATION-TEXT
019500         PERFORM E000-ADD-VIOLATION THRU E099-ADD-VIOLATION-EX
019600     END-IF.
019700     IF  EDX-CANO-TBL-UOM(EDX-CANO-LINE-IX) = SPACES
019800         STRING "LINE " WK-C-LINE-NO-EDIT
019900             ": UNIT OF MEASURE IS REQUIRED"
020000             DELIMITED BY SIZE INTO WK-C-VIOLATION-TEXT
020100         PERFORM E000-ADD-VIOLATION THRU E099-ADD-VIOLATION-EX
020200     END-IF.
020300     IF  NOT EDX-CANO-TBL-PRICE-IS-SET(EDX-CANO-LINE-IX)
020400             OR EDX-CANO-TBL-PRICE(EDX-CANO-LINE-IX) = ZERO
020500         STRING "LINE " WK-C-LINE-NO-EDIT
020600             ": UNIT PRICE IS REQUIRED"
020700             DELIMITED BY SIZE INTO WK-C-VIOLATION-TEXT
020800         PERFORM E000-ADD-VIOLATION THRU E099-ADD-VIOLATION-EX
020900     END-IF.
021000 B199-VALIDATE-ONE-LINE-EX.
021100 EXIT.
021200*---------------------------------------------------------------*
021300*    JOIN EVERY ACCUMULATED VIOLATION INTO ONE SEMICOLON-
021400*    SEPARATED MESSAGE FOR THE AUDIT LOG AND DEAD-LETTER REPORT.
021500*---------------------------------------------------------------*
021600 C000-BUILD-ERROR-MESSAGE.
021700*---------------------------------------------------------------*
021800     MOVE WS-VIOLATION-COUNT TO WK-C-VORD-ERROR-COUNT.
021900     IF  WS-VIOLATION-COUNT = ZERO
022000         MOVE "Y"            TO  WK-C-VORD-VALID
022100     ELSE
022200         MOVE "N"            TO  WK-C-VORD-VALID
022300         PERFORM C100-APPEND-ONE-VIOLATION
022400            THRU C199-APPEND-ONE-VIOLATION-EX
022500            VARYING WS-VIOLATION-IX FROM 1 BY 1
022600            UNTIL WS-VIOLATION-IX > WS-VIOLATION-COUNT
022700     END-IF.
022800 C999-BUILD-ERROR-MESSAGE-EX.
022900 EXIT.
023000*---------------------------------------------------------------*
023100 C100-APPEND-ONE-VIOLATION.
023200*---------------------------------------------------------------*
023300     IF  WS-VIOLATION-IX = 1
023400         STRING WS-VIOLATION-TABLE(WS-VIOLATION-IX)
023500             DELIMITED BY "  "
023600             INTO WK-C-VORD-ERROR-MSG
023700     ELSE
023800         STRING WK-C-VORD-ERROR-MSG DELIMITED BY "  "
023900             "; " DELIMITED BY SIZE
024000             WS-VIOLATION-TABLE(WS-VIOLATION-IX)
024100                 DELIMITED BY "  "
024200             INTO WK-C-VORD-ERROR-MSG
024300     END-IF.
024400 C199-APPEND-ONE-VIOLATION-EX.
024500 EXIT.
024600*---------------------------------------------------------------*
024700*    ADD ONE VIOLATION TO THE WORKING TABLE - SILENTLY DROPS
024800*    ANYTHING PAST THE TABLE'S 20 ROWS RATHER THAN ABEND, SINCE A
024900*    MALFORMED ORDER IS ALREADY GOING TO THE DEAD-LETTER QUEUE.
025000*---------------------------------------------------------------*
025100 E000-ADD-VIOLATION.
025200*---------------------------------------------------------------*
025300     IF  WS-VIOLATION-COUNT < 20
025400         ADD 1 TO WS-VIOLATION-COUNT
025500         SET WS-VIOLATION-IX TO WS-VIOLATION-COUNT
025600         MOVE WK-C-VIOLATION-TEXT
025700                 TO WS-VIOLATION-TABLE(WS-VIOLATION-IX)
025800     END-IF.
025900 E099-ADD-VIOLATION-EX.
026000 EXIT.
026100*---------------------------------------------------------------*
026200 Y900-ABNORMAL-TERMINATION.
026300     PERFORM Z000-END-PROGRAM-ROUTINE
026400        THRU Z999-END-PROGRAM-ROUTINE-EX.
026500     EXIT PROGRAM.
026600
026700 Z000-END-PROGRAM-ROUTINE.
026800     CONTINUE.
026900
027000 Z999-END-PROGRAM-ROUTINE-EX.
027100     EXIT.
027200
027300******************************************************************
027400************** END OF PROGRAM SOURCE -  EDXVORD ***************
027500******************************************************************
