000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     EDXXPROF.
000500 AUTHOR.         D P SHAW.
000600 INSTALLATION.   NEXAEDI DATA CENTER - BATCH TRANSLATION UNIT.
000700 DATE-WRITTEN.   22 JAN 2011.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM AND ITS SOURCE ARE THE PROPERTY OF
001000     NEXAEDI.  DISTRIBUTION OUTSIDE THE EDI TRANSLATION GROUP
001100     IS PROHIBITED.
001200*
001300*DESCRIPTION :  THIS ROUTINE RESOLVES A RETAILER-ID/TRANSACTION-
001400*               SET-CODE PAIR TO A MAPPING PROFILE INDEX AGAINST
001500*               THE COMPILED-IN PROFILE TABLE (EDXPROF.CPYBK).
001600*               THE LOOKUP IS CASE-INSENSITIVE ON RETAILER-ID.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100*  NX0158 DPS 22/01/2011 - INITIAL VERSION - REPLACES THE
002200*                          DATABASE-KEYED PARAMETER LOOKUP WITH A
002300*                          TABLE SEARCH AGAINST THE COMPILED-IN
002400*                          MAPPING PROFILE TABLE - THERE IS NO
002500*                          ONLINE MAINTENANCE SCREEN FOR THIS
002600*                          DATA SO A DATABASE FILE BUYS US
002700*                          NOTHING.
002800*----------------------------------------------------------------*
002900*  NX0201 DPS 30/03/2015 - ADDED THE UPPERCASE FOLD ON
003000*                          RETAILER-ID - THE WALMART ONBOARDING
003100*                          FILE ARRIVED WITH A LOWERCASE ISA06
003200*                          SENDER ID ON SEVERAL EARLY DOCUMENTS.
003300*----------------------------------------------------------------*
003400 EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004200
004300 EJECT
004400***************
004500 DATA DIVISION.
004600***************
004700*************************
004800 WORKING-STORAGE SECTION.
004900*************************
005000 01  FILLER              PIC X(24)  VALUE
005100     "** PROGRAM EDXXPROF  **".
005200
005300* ------------------ PROGRAM WORKING STORAGE -------------------*
005400 01  WK-C-WORK-AREA.
005500     05  WK-C-UPPER-RETAILER-ID  PIC X(15) VALUE SPACES.
005600     05  WK-C-UPPER-TS-CODE      PIC X(03) VALUE SPACES.
005700     05  WK-C-FOUND-SWITCH       PIC X(01) VALUE "N".
005800         88  WK-C-KEY-FOUND            VALUE "Y".
005900
006000 01  WK-N-WORK-AREA.
006100     05  WK-N-TABLE-COUNT        PIC 9(02) COMP VALUE 2.
006200
006300 01  WK-C-COMMON.
006400     COPY EDXCMWS.
006500
006600*    STATIC MAPPING PROFILE TABLES - SEE EDXPROF.CPYBK.
006700     COPY EDXPROF.
006800
006900 EJECT
007000 LINKAGE SECTION.
007100*****************
007200 COPY XPROF.
007300 EJECT
007400********************************************
007500 PROCEDURE DIVISION USING WK-C-XPROF-RECORD.
007600********************************************
007700 MAIN-MODULE.
007800     PERFORM A000-PROCESS-CALLED-ROUTINE
007900        THRU A099-PROCESS-CALLED-ROUTINE-EX.
008000     GOBACK.
008100
008200 EJECT
008300*---------------------------------------------------------------*
008400 A000-PROCESS-CALLED-ROUTINE.
008500*---------------------------------------------------------------*
008600     MOVE    "N"                     TO    WK-C-XPROF-FOUND.
008700     MOVE    ZERO                    TO    WK-C-XPROF-PROFILE-IX.
008800     MOVE    SPACES                  TO    WK-C-XPROF-ERROR-CD.
008900     MOVE    "N"                     TO    WK-C-FOUND-SWITCH.
009000
009100     MOVE    WK-C-XPROF-RETAILER-ID  TO    WK-C-UPPER-RETAILER-ID.
009200     INSPECT WK-C-UPPER-RETAILER-ID  CONVERTING
009300             "abcdefghijklmnopqrstuvwxyz"
009400          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009500     MOVE    WK-C-XPROF-TS-CODE      TO    WK-C-UPPER-TS-CODE.
009600
009700     PERFORM A100-SEARCH-KEY-TABLE
009800        THRU A199-SEARCH-KEY-TABLE-EX
009900        VARYING EDX-PROF-KEY-IX FROM 1 BY 1
010000        UNTIL EDX-PROF-KEY-IX > WK-N-TABLE-COUNT
010100        OR WK-C-KEY-FOUND.
010200
010300     IF      WK-C-KEY-FOUND
010400             MOVE "Y"                TO    WK-C-XPROF-FOUND
010500     ELSE
010600             MOVE "EDX0245"          TO    WK-C-XPROF-ERROR-CD
010700 DISPLAY "EDXXPROF - PROFILE NOT FOUND - " WK-C-XPROF-RETAILER-ID
010800                 " / " WK-C-XPROF-TS-CODE
010900     END-IF.
011000*---------------------------------------------------------------*
011100 A099-PROCESS-CALLED-ROUTINE-EX.
011200*---------------------------------------------------------------*
011300     EXIT.
011400
011500*---------------------------------------------------------------*
011600 A100-SEARCH-KEY-TABLE.
011700*---------------------------------------------------------------*
011800     IF      EDX-PROF-RETAILER-ID(EDX-PROF-KEY-IX) =
011900                 WK-C-UPPER-RETAILER-ID
012000             AND EDX-PROF-TS-CODE(EDX-PROF-KEY-IX) =
012100                 WK-C-UPPER-TS-CODE
012200             SET  WK-C-XPROF-PROFILE-IX TO EDX-PROF-KEY-IX
012300             MOVE "Y"                TO    WK-C-FOUND-SWITCH
012400     END-IF.
012500*---------------------------------------------------------------*
012600 A199-SEARCH-KEY-TABLE-EX.
012700*---------------------------------------------------------------*
012800     EXIT.
012900
013000******************************************************************
013100*************** END OF PROGRAM SOURCE - EDXXPROF ***************
013200******************************************************************
