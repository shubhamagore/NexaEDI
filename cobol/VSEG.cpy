000100* VSEG.cpybk - LINKAGE FOR EDXVSEG (UNIVERSAL X12 PARSER)
000200*****************************************************************
000300* AMENDMENT HISTORY:
000400*****************************************************************
000500* NX0158 22/01/2011 DPS    INITIAL VERSION.
000600*-----------------------------------------------------------------
000700* NX0201 30/03/2015 DPS    WK-C-VSEG-DOCUMENT EXPANDED FROM 2000
000800*                          TO 4000 - A WALMART 850 WITH OVER 60
000900*                          LINES WAS BEING TRUNCATED ON READ.
001000*-----------------------------------------------------------------
001100* NX0244 17/02/2020 MKC    HELPDESK 91007 - SPLIT THE PARSED
001200*                          TRANSACTION OFF INTO ITS OWN USING
001300*                          PARAMETER (EDX-TRAN-RECORD, SEE
001400*                          EDXTRAN.CPYBK) INSTEAD OF NESTING IT
001500*                          UNDER WK-C-VSEG-OUTPUT - ONE LESS LEVEL
001600*                          OF COPY RENUMBERING TO GET WRONG.
001700*****************************************************************
001800 01  WK-C-VSEG-RECORD.
001900     05  WK-C-VSEG-INPUT.
002000         10  WK-C-VSEG-DOC-LEN       PIC 9(05) COMP.
002100         10  WK-C-VSEG-DOCUMENT      PIC X(4000).                 NX0201  
002200     05  WK-C-VSEG-OUTPUT.
002300         10  WK-C-VSEG-VALID         PIC X(01).
002400             88  WK-C-VSEG-IS-VALID       VALUE "Y".
002500         10  WK-C-VSEG-ERROR-CD      PIC X(08).
002600         10  WK-C-VSEG-ERROR-MSG     PIC X(80).
002700     05  FILLER                      PIC X(10).
002800
002900*    PARSED TRANSACTION IS A SEPARATE USING PARAMETER - SEE
003000*    EDXTRAN.CPYBK - NOT NESTED IN THIS RECORD.
