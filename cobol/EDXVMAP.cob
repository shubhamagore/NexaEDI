000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. EDXVMAP.
000400 AUTHOR. D P SHAW.
000500 INSTALLATION. NEXAEDI DATA CENTER - BATCH TRANSLATION UNIT.
000600 DATE-WRITTEN. 22 JAN 2011.
000700 DATE-COMPILED.
000800 SECURITY. THIS PROGRAM AND ITS SOURCE ARE THE PROPERTY OF
000900     NEXAEDI.  DISTRIBUTION OUTSIDE THE EDI TRANSLATION GROUP
001000     IS PROHIBITED.
001100*DESCRIPTION : THIS PROGRAM WALKS THE MAPPING-PROFILE HEADER AND
001200*              LINE RULE TABLES FOR THE RESOLVED PROFILE INDEX
001300*              AND DERIVES THE CANONICAL ORDER HEADER AND LINE
001400*              TABLE FROM THE PARSED X12 TRANSACTION.
001500*
001600*=================================================================
001700* HISTORY OF MODIFICATION:
001800*=================================================================
001900* NX0158 DPS   22/01/2011 - INITIAL VERSION.
002000*-----------------------------------------------------------------
002100* NX0177 DPS   14/07/2012 - HELPDESK 62204 - N3/N4 SHIP-TO
002200*                           ELEMENTS WERE BEING READ OFF THE
002300*                           FIRST N3/N4 SEGMENT IN THE DOCUMENT
002400*                           REGARDLESS OF LOOP - ACCEPTABLE FOR
002500*                           A SINGLE SHIP-TO 850 BUT DOCUMENTED
002600*                           HERE AS A KNOWN LIMIT.
002700*-----------------------------------------------------------------
002800* NX0201 DPS   30/03/2015 - LINE RULE LOOP NOW KEYS OFF PO1
002900*                           OCCURRENCES IN SEGMENT-TABLE ORDER
003000*                           RATHER THAN A FIXED LINE COUNT, SO
003100*                           SHORT ORDERS DO NOT PICK UP TRAILING
003200*                           ZERO-FILLED LINES.
003300*-----------------------------------------------------------------
003400* NX0244 MKC   17/02/2020 - HELPDESK 91007 - ADDED
003500*                           WK-C-VMAP-WARNING-COUNT AND THE
003600*                           UNMAPPED-TARGET WARNING PATH - AN
003700*                           UNRECOGNISED TARGET FIELD NAME IN A
003800*                           PROFILE ROW NO LONGER FAILS THE WHOLE
003900*                           TRANSACTION.
004000*-----------------------------------------------------------------
004100* NX0258 SKR   19/11/2021 - HELPDESK 94418 - A MISSING REQUIRED
004200*                           SEGMENT OR AN UNPARSEABLE POBEG05/
004300*                           PO104 VALUE WAS BEING MAPPED AS BLANK
004400*                           AND REPORTED BACK AS "MAPPED OK" -
004500*                           WK-C-VMAP-VALID/ERROR-MSG NOW REFLECT
004600*                           A REQUIRED-FIELD OR COERCION FAILURE
004700*                           THE SAME WAY EDXVORD REPORTS A
004800*                           VALIDATION FAILURE.
004900*-----------------------------------------------------------------
005000* NX0261 DPS   06/11/2021 - HELPDESK 94418 - B110-FIND-SEGMENT NOW
005100*                           FOLDS BOTH SIDES OF THE QUALIFIER
005200*                           COMPARE TO UPPERCASE BEFORE MATCHING -
005300*                           A RETAILER FEED WITH A LOWERCASE N101
005400*                           QUALIFIER WAS FAILING THE HEADER RULE
005500*                           LOOKUP AND MAPPING BLANK INSTEAD OF
005600*                           RESOLVING THE SHIP-TO SEGMENT.
005700*-----------------------------------------------------------------
005800 EJECT
005900 ENVIRONMENT DIVISION.
006000********************
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-AS400.
006300 OBJECT-COMPUTER. IBM-AS400.
006400 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
006500
006600 DATA DIVISION.
006700 WORKING-STORAGE SECTION.
006800************************
006900 01  FILLER                  PIC X(24) VALUE
007000         "** PROGRAM EDXVMAP    **".
007100
007200 01  WK-C-WORK-AREA.
007300     05  WK-C-SEGT-FOUND        PIC X(01) VALUE "N".
007400     05  WK-C-RAW-VALUE         PIC X(60) VALUE SPACES.
007500     05  WK-C-QUAL-ELEM-UPPER   PIC X(60) VALUE SPACES.
007600     05  WK-C-QUAL-VALUE-UPPER  PIC X(10) VALUE SPACES.
007700     05  WK-C-DEC-WHOLE         PIC X(20) VALUE SPACES.
007800     05  WK-C-DEC-FRAC          PIC X(10) VALUE SPACES.
007900     05  WK-C-DEC-VALID         PIC X(01) VALUE "Y".
008000         88  WK-C-DEC-IS-VALID        VALUE "Y".
008100     05  WK-C-LINE-SEQ-EDIT     PIC Z999.
008200     05  WK-C-VMAP-ERROR-TEXT   PIC X(80) VALUE SPACES.
008300     05  FILLER                 PIC X(10) VALUE SPACES.
008400
008500 01  WK-N-WORK-AREA.
008600     05  WK-N-FOUND-IX          PIC 9(04) COMP VALUE ZERO.
008700     05  WK-N-HDR-BASE          PIC 9(04) COMP VALUE ZERO.
008800     05  WK-N-HDR-SUB           PIC 9(02) COMP VALUE ZERO.
008900     05  WK-N-LIN-BASE          PIC 9(04) COMP VALUE ZERO.
009000     05  WK-N-LIN-SUB           PIC 9(02) COMP VALUE ZERO.
009100     05  WK-N-LINE-SEQ          PIC 9(04) COMP VALUE ZERO.
009200     05  WK-N-DEC-WHOLE-N       PIC 9(09) VALUE ZERO.
009300     05  WK-N-DEC-FRAC-N        PIC 9(02) VALUE ZERO.
009400     05  WK-N-DECIMAL-RESULT    PIC 9(09)V9(02) VALUE ZERO.
009500
009600* -------------------- PROGRAM WORKING STORAGE -------------------
009700 01  WK-C-COMMON.
009800         COPY EDXCMWS.
009900
010000*    STATIC MAPPING PROFILE TABLES - SEE EDXPROF.CPYBK.
010100         COPY EDXPROF.
010200
010300****************
010400 LINKAGE SECTION.
010500****************
010600         COPY VMAP.
010700         COPY EDXTRAN.
010800         COPY EDXCANO.
010900
011000         EJECT
011100****************************************
011200 PROCEDURE DIVISION USING WK-C-VMAP-RECORD, EDX-TRAN-RECORD,
011300             EDX-CANO-HEADER, EDX-CANO-LINE-TABLE.
011400****************************************
011500 MAIN-MODULE.
011600     MOVE "Y"        TO  WK-C-VMAP-VALID.
011700     MOVE SPACES     TO  WK-C-VMAP-ERROR-CD
011800                         WK-C-VMAP-ERROR-MSG.
011900     MOVE ZERO       TO  WK-C-VMAP-WARNING-COUNT.
012000     PERFORM A000-INITIALIZE-CANONICAL-HDR
012100        THRU A999-INITIALIZE-CANONICAL-HDR-EX.
012200     PERFORM B000-APPLY-HEADER-RULES
012300        THRU B999-APPLY-HEADER-RULES-EX.
012400     PERFORM C000-APPLY-LINE-RULES
012500        THRU C999-APPLY-LINE-RULES-EX.
012600     PERFORM Z000-END-PROGRAM-ROUTINE
012700        THRU Z999-END-PROGRAM-ROUTINE-EX.
012800     EXIT PROGRAM.
012900
013000*-----------------------------------------------------------------
013100*    TRACE FIELDS THAT COME STRAIGHT OFF THE ENVELOPE RATHER THAN
013200*    THROUGH THE PROFILE RULE TABLE - THE X12 STANDARD HAS NO
013300*    RETAILER-BEARING ELEMENT OTHER THAN ISA06.
013400*-----------------------------------------------------------------
013500 A000-INITIALIZE-CANONICAL-HDR.
013600*-----------------------------------------------------------------
013700     MOVE EDX-TRAN-ISA06-SENDER-ID  TO  EDX-CANO-RETAILER-ID.
013800     MOVE EDX-TRAN-ISA13-CTL-NO     TO  EDX-CANO-ICN.
013900     MOVE EDX-TRAN-ST02-CTL-NO      TO  EDX-CANO-TCN.
014000 A999-INITIALIZE-CANONICAL-HDR-EX.
014100 EXIT.
014200*-----------------------------------------------------------------
014300*    ONE PASS PER HEADER RULE ROW FOR THE RESOLVED PROFILE - THE
014400*    ROWS FOR PROFILE N START AT (N-1) * RULES-PER-PROFILE + 1.
014500*-----------------------------------------------------------------
014600 B000-APPLY-HEADER-RULES.
014700*-----------------------------------------------------------------
014800     COMPUTE WK-N-HDR-BASE = (WK-C-VMAP-PROFILE-IX - 1)
014900         * EDX-PROF-HDR-RULES-PER-PROFILE.
015000     PERFORM B100-APPLY-ONE-HEADER-RULE
015100        THRU B199-APPLY-ONE-HEADER-RULE-EX
015200        VARYING WK-N-HDR-SUB FROM 1 BY 1
015300        UNTIL WK-N-HDR-SUB > EDX-PROF-HDR-RULES-PER-PROFILE.
015400 B999-APPLY-HEADER-RULES-EX.
015500 EXIT.
015600*-----------------------------------------------------------------
015700 B100-APPLY-ONE-HEADER-RULE.
015800*-----------------------------------------------------------------
015900     SET EDX-PROF-HDR-IX TO WK-N-HDR-BASE + WK-N-HDR-SUB.
016000     PERFORM B110-FIND-SEGMENT
016100        THRU B119-FIND-SEGMENT-EX.
016200     PERFORM B200-COERCE-HEADER-FIELD
016300        THRU B299-COERCE-HEADER-FIELD-EX.
016400 B199-APPLY-ONE-HEADER-RULE-EX.
016500 EXIT.
016600*-----------------------------------------------------------------
016700*    SEARCH THE PARSED SEGMENT TABLE FOR A SEGMENT THAT SATISFIES
016800*    THE CURRENT HEADER RULE'S SEGMENT-ID AND, WHEN THE RULE
016900*    CARRIES A QUALIFIER, THE QUALIFIER ELEMENT TOO (E.G. N1 02
017000*    ONLY WHEN N1 01 = "ST").
017100*-----------------------------------------------------------------
017200 B110-FIND-SEGMENT.
017300*-----------------------------------------------------------------
017400     MOVE "N"            TO  WK-C-SEGT-FOUND.
017500     MOVE ZERO           TO  WK-N-FOUND-IX.
017600     SET EDX-SEGT-IX     TO  1.
017700 B111-FIND-SEGMENT-LOOP.
017800     IF  EDX-SEGT-IX > EDX-SEGT-COUNT
017900         GO TO B119-FIND-SEGMENT-EX
018000     END-IF.
018100     IF  EDX-SEGT-ID(EDX-SEGT-IX) =
018200             EDX-PROF-HDR-SEGMENT-ID(EDX-PROF-HDR-IX)
018300         IF  EDX-PROF-HDR-QUAL-POS(EDX-PROF-HDR-IX) = ZERO
018400             MOVE "Y"        TO  WK-C-SEGT-FOUND
018500             SET WK-N-FOUND-IX TO EDX-SEGT-IX
018600             GO TO B119-FIND-SEGMENT-EX
018700         ELSE
018800             MOVE EDX-SEGT-ELEMENT(EDX-SEGT-IX
018900                     EDX-PROF-HDR-QUAL-POS(EDX-PROF-HDR-IX))
019000                                 TO  WK-C-QUAL-ELEM-UPPER
019100             MOVE EDX-PROF-HDR-QUAL-VALUE(EDX-PROF-HDR-IX)
019200                                 TO  WK-C-QUAL-VALUE-UPPER
019300             INSPECT WK-C-QUAL-ELEM-UPPER  CONVERTING
019400                     "abcdefghijklmnopqrstuvwxyz"
019500                  TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
019600             INSPECT WK-C-QUAL-VALUE-UPPER CONVERTING
019700                     "abcdefghijklmnopqrstuvwxyz"
019800                  TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
019900             IF  WK-C-QUAL-ELEM-UPPER = WK-C-QUAL-VALUE-UPPER
020000                 MOVE "Y"        TO  WK-C-SEGT-FOUND
020100                 SET WK-N-FOUND-IX TO EDX-SEGT-IX
020200                 GO TO B119-FIND-SEGMENT-EX
020300             END-IF
020400         END-IF
020500     END-IF.
020600     SET EDX-SEGT-IX UP BY 1.
020700     GO TO B111-FIND-SEGMENT-LOOP.
020800 B119-FIND-SEGMENT-EX.
020900 EXIT.
021000*-----------------------------------------------------------------
021100*    APPLY THE ELEMENT-POSITION/DEFAULT/REQUIRED RULE AND ROUTE
021200*    THE COERCED VALUE TO THE MATCHING CANONICAL HEADER FIELD.
021300*    A TARGET NAME THIS PROGRAM DOES NOT RECOGNISE IS A WARNING,
021400*    NOT A FAILURE - A LATER PROFILE MAY LEGITIMATELY ADD A
021500*    FIELD THIS VERSION PREDATES.
021600*-----------------------------------------------------------------
021700 B200-COERCE-HEADER-FIELD.
021800*-----------------------------------------------------------------
021900     MOVE SPACES         TO  WK-C-RAW-VALUE.
022000     IF  WK-C-SEGT-FOUND = "Y"
022100         IF  EDX-PROF-HDR-ELEM-POS(EDX-PROF-HDR-IX) NOT >
022200                 EDX-SEGT-ELEM-COUNT(WK-N-FOUND-IX)
022300             MOVE EDX-SEGT-ELEMENT(WK-N-FOUND-IX
022400                     EDX-PROF-HDR-ELEM-POS(EDX-PROF-HDR-IX))
022500                               TO  WK-C-RAW-VALUE
022600         END-IF
022700         IF  WK-C-RAW-VALUE = SPACES
022800             MOVE EDX-PROF-HDR-DEFAULT(EDX-PROF-HDR-IX)
022900                               TO  WK-C-RAW-VALUE
023000         END-IF
023100         IF  WK-C-RAW-VALUE = SPACES
023200                 AND EDX-PROF-HDR-IS-REQUIRED(EDX-PROF-HDR-IX)
023300             STRING "REQUIRED ELEMENT EMPTY - "
023400                     EDX-PROF-HDR-SEGMENT-ID(EDX-PROF-HDR-IX)
023500                     EDX-PROF-HDR-ELEM-POS(EDX-PROF-HDR-IX)
023600                 DELIMITED BY SIZE INTO WK-C-VMAP-ERROR-TEXT
023700             PERFORM F000-RAISE-MAP-ERROR
023800                THRU F099-RAISE-MAP-ERROR-EX
023900         END-IF
024000     ELSE
024100         IF  EDX-PROF-HDR-IS-REQUIRED(EDX-PROF-HDR-IX)
024200             STRING "REQUIRED SEGMENT NOT FOUND - "
024300                     EDX-PROF-HDR-SEGMENT-ID(EDX-PROF-HDR-IX)
024400                 DELIMITED BY SIZE INTO WK-C-VMAP-ERROR-TEXT
024500             PERFORM F000-RAISE-MAP-ERROR
024600                THRU F099-RAISE-MAP-ERROR-EX
024700         END-IF
024800     END-IF.
024900     EVALUATE TRUE
025000         WHEN EDX-PROF-HDR-TARGET(EDX-PROF-HDR-IX) =
025100                 "purchaseOrderType"
025200             MOVE WK-C-RAW-VALUE(1:2)  TO  EDX-CANO-PO-TYPE
025300         WHEN EDX-PROF-HDR-TARGET(EDX-PROF-HDR-IX) = "poNumber"
025400             MOVE WK-C-RAW-VALUE(1:22) TO  EDX-CANO-PO-NUMBER
025500         WHEN EDX-PROF-HDR-TARGET(EDX-PROF-HDR-IX) = "poDate"
025600             IF  WK-C-RAW-VALUE NOT = SPACES
025700                 IF  WK-C-RAW-VALUE(1:8) IS NUMERIC
025800                     MOVE WK-C-RAW-VALUE(1:8) TO  EDX-CANO-PO-DATE
025900                     MOVE "Y"           TO  EDX-CANO-PO-DATE-SET
026000                 ELSE
026100                     STRING "INVALID DATE FORMAT ON BEG05 - "
026200                             WK-C-RAW-VALUE(1:8)
026300                         DELIMITED BY SIZE
026400                         INTO WK-C-VMAP-ERROR-TEXT
026500                     PERFORM F000-RAISE-MAP-ERROR
026600                        THRU F099-RAISE-MAP-ERROR-EX
026700                 END-IF
026800             END-IF
026900         WHEN EDX-PROF-HDR-TARGET(EDX-PROF-HDR-IX) =
027000                 "departmentNumber"
027100             MOVE WK-C-RAW-VALUE(1:3)  TO  EDX-CANO-DEPT-NO
027200         WHEN EDX-PROF-HDR-TARGET(EDX-PROF-HDR-IX) =
027300                 "requestedDeliveryDate"
027400             IF  WK-C-RAW-VALUE NOT = SPACES
027500                 IF  WK-C-RAW-VALUE(1:8) IS NUMERIC
027600                     MOVE WK-C-RAW-VALUE(1:8)
027700                               TO  EDX-CANO-REQ-DELIV-DATE
027800                     MOVE "Y"  TO  EDX-CANO-REQ-DELIV-DATE-SET
027900                 ELSE
028000                     STRING "INVALID DATE FORMAT ON DTM02 - "
028100                             WK-C-RAW-VALUE(1:8)
028200                         DELIMITED BY SIZE
028300                         INTO WK-C-VMAP-ERROR-TEXT
028400                     PERFORM F000-RAISE-MAP-ERROR
028500                        THRU F099-RAISE-MAP-ERROR-EX
028600                 END-IF
028700             END-IF
028800         WHEN EDX-PROF-HDR-TARGET(EDX-PROF-HDR-IX) = "shipToName"
028900             MOVE WK-C-RAW-VALUE(1:35) TO  EDX-CANO-SHIP-TO-NAME
029000         WHEN EDX-PROF-HDR-TARGET(EDX-PROF-HDR-IX) =
029100                 "shipToAddress"
029200             MOVE WK-C-RAW-VALUE(1:35) TO  EDX-CANO-SHIP-TO-ADDR
029300         WHEN EDX-PROF-HDR-TARGET(EDX-PROF-HDR-IX) = "shipToCity"
029400             MOVE WK-C-RAW-VALUE(1:30) TO  EDX-CANO-SHIP-TO-CITY
029500         WHEN EDX-PROF-HDR-TARGET(EDX-PROF-HDR-IX) = "shipToState"
029600             MOVE WK-C-RAW-VALUE(1:2)  TO  EDX-CANO-SHIP-TO-STATE
029700         WHEN EDX-PROF-HDR-TARGET(EDX-PROF-HDR-IX) = "shipToZip"
029800             MOVE WK-C-RAW-VALUE(1:9)  TO  EDX-CANO-SHIP-TO-ZIP
029900         WHEN OTHER
030000             ADD 1                     TO  WK-C-VMAP-WARNING-COUNT
030100 DISPLAY "EDXVMAP - UNMAPPED HEADER TARGET - "
030200                 EDX-PROF-HDR-TARGET(EDX-PROF-HDR-IX)
030300     END-EVALUATE.
030400 B299-COERCE-HEADER-FIELD-EX.
030500 EXIT.
030600*-----------------------------------------------------------------
030700*    ONE PASS OVER THE SEGMENT TABLE, BUILDING ONE LINE-TABLE
030800*    ENTRY PER PO1 SEGMENT ENCOUNTERED, IN DOCUMENT ORDER.
030900*-----------------------------------------------------------------
031000 C000-APPLY-LINE-RULES.
031100*-----------------------------------------------------------------
031200     MOVE ZERO           TO  EDX-CANO-LINE-TBL-COUNT
031300                              WK-N-LINE-SEQ.
031400     PERFORM C100-APPLY-LINE-RULES-ONE-SEG
031500        THRU C199-APPLY-LINE-RULES-ONE-SEG-EX
031600        VARYING EDX-SEGT-IX FROM 1 BY 1
031700        UNTIL EDX-SEGT-IX > EDX-SEGT-COUNT
031800        OR EDX-CANO-LINE-TBL-COUNT >= 500.
031900     MOVE EDX-CANO-LINE-TBL-COUNT TO EDX-CANO-LINE-COUNT.
032000 C999-APPLY-LINE-RULES-EX.
032100 EXIT.
032200*-----------------------------------------------------------------
032300 C100-APPLY-LINE-RULES-ONE-SEG.
032400*-----------------------------------------------------------------
032500     IF  EDX-SEGT-ID(EDX-SEGT-IX) = "PO1"
032600         ADD 1               TO  WK-N-LINE-SEQ
032700                                  EDX-CANO-LINE-TBL-COUNT
032800         SET EDX-CANO-LINE-IX TO  EDX-CANO-LINE-TBL-COUNT
032900         MOVE WK-N-LINE-SEQ  TO
033000                 EDX-CANO-TBL-SEQ-NO(EDX-CANO-LINE-IX)
033100         MOVE "Y"            TO
033200                 EDX-CANO-TBL-SEQ-SET(EDX-CANO-LINE-IX)
033300         COMPUTE WK-N-LIN-BASE =
033400             (WK-C-VMAP-PROFILE-IX - 1) *
033500                 EDX-PROF-LIN-RULES-PER-PROFILE
033600         PERFORM C110-APPLY-ONE-LINE-RULE
033700            THRU C119-APPLY-ONE-LINE-RULE-EX
033800            VARYING WK-N-LIN-SUB FROM 1 BY 1
033900            UNTIL WK-N-LIN-SUB > EDX-PROF-LIN-RULES-PER-PROFILE
034000         COMPUTE EDX-CANO-TBL-LINE-TOTAL(EDX-CANO-LINE-IX)
034100                 ROUNDED =
034200             EDX-CANO-TBL-QTY(EDX-CANO-LINE-IX) *
034300                 EDX-CANO-TBL-PRICE(EDX-CANO-LINE-IX)
034400     END-IF.
034500 C199-APPLY-LINE-RULES-ONE-SEG-EX.
034600 EXIT.
034700*-----------------------------------------------------------------
034800 C110-APPLY-ONE-LINE-RULE.
034900*-----------------------------------------------------------------
035000     SET EDX-PROF-LIN-IX TO WK-N-LIN-BASE + WK-N-LIN-SUB.
035100     MOVE SPACES          TO  WK-C-RAW-VALUE.
035200     IF  EDX-PROF-LIN-ELEM-POS(EDX-PROF-LIN-IX) NOT >
035300             EDX-SEGT-ELEM-COUNT(EDX-SEGT-IX)
035400         MOVE EDX-SEGT-ELEMENT(EDX-SEGT-IX
035500                 EDX-PROF-LIN-ELEM-POS(EDX-PROF-LIN-IX))
035600                           TO  WK-C-RAW-VALUE
035700     END-IF.
035800     IF  WK-C-RAW-VALUE = SPACES
035900         MOVE EDX-PROF-LIN-DEFAULT(EDX-PROF-LIN-IX)
036000                           TO  WK-C-RAW-VALUE
036100     END-IF.
036200     MOVE WK-N-LINE-SEQ    TO  WK-C-LINE-SEQ-EDIT.
036300     IF  WK-C-RAW-VALUE = SPACES
036400             AND EDX-PROF-LIN-IS-REQUIRED(EDX-PROF-LIN-IX)
036500         STRING "LINE " WK-C-LINE-SEQ-EDIT
036600                 ": REQUIRED PO1 ELEMENT "
036700                 EDX-PROF-LIN-ELEM-POS(EDX-PROF-LIN-IX)
036800                 " IS EMPTY"
036900             DELIMITED BY SIZE INTO WK-C-VMAP-ERROR-TEXT
037000         PERFORM F000-RAISE-MAP-ERROR THRU F099-RAISE-MAP-ERROR-EX
037100     END-IF.
037200     EVALUATE TRUE
037300         WHEN EDX-PROF-LIN-TARGET(EDX-PROF-LIN-IX) =
037400                 "quantityOrdered"
037500             IF  WK-C-RAW-VALUE NOT = SPACES
037600                 IF  WK-C-RAW-VALUE(1:6) IS NUMERIC
037700                     MOVE WK-C-RAW-VALUE(1:6)
037800                       TO  EDX-CANO-TBL-QTY(EDX-CANO-LINE-IX)
037900                     MOVE "Y"
038000                       TO  EDX-CANO-TBL-QTY-SET(EDX-CANO-LINE-IX)
038100                 ELSE
038200                     STRING "LINE " WK-C-LINE-SEQ-EDIT
038300                             ": INVALID QUANTITY - "
038400                             WK-C-RAW-VALUE(1:6)
038500                         DELIMITED BY SIZE
038600                         INTO WK-C-VMAP-ERROR-TEXT
038700                     PERFORM F000-RAISE-MAP-ERROR
038800                        THRU F099-RAISE-MAP-ERROR-EX
038900                 END-IF
039000             END-IF
039100         WHEN EDX-PROF-LIN-TARGET(EDX-PROF-LIN-IX) =
039200                 "unitOfMeasure"
039300             MOVE WK-C-RAW-VALUE(1:2)
039400                       TO  EDX-CANO-TBL-UOM(EDX-CANO-LINE-IX)
039500         WHEN EDX-PROF-LIN-TARGET(EDX-PROF-LIN-IX) = "unitPrice"
039600             IF  WK-C-RAW-VALUE NOT = SPACES
039700                 PERFORM D000-COERCE-DECIMAL
039800                    THRU D099-COERCE-DECIMAL-EX
039900                 IF  WK-C-DEC-IS-VALID
040000                     MOVE WK-N-DECIMAL-RESULT
040100                       TO  EDX-CANO-TBL-PRICE(EDX-CANO-LINE-IX)
040200                     MOVE "Y"
040300                       TO EDX-CANO-TBL-PRICE-SET(EDX-CANO-LINE-IX)
040400                 ELSE
040500                     STRING "LINE " WK-C-LINE-SEQ-EDIT
040600                             ": INVALID UNIT PRICE - "
040700                             WK-C-RAW-VALUE(1:12)
040800                         DELIMITED BY SIZE
040900                         INTO WK-C-VMAP-ERROR-TEXT
041000                     PERFORM F000-RAISE-MAP-ERROR
041100                        THRU F099-RAISE-MAP-ERROR-EX
041200                 END-IF
041300             END-IF
041400         WHEN EDX-PROF-LIN-TARGET(EDX-PROF-LIN-IX) = "sku"
041500             MOVE WK-C-RAW-VALUE(1:20)
041600                       TO  EDX-CANO-TBL-SKU(EDX-CANO-LINE-IX)
041700         WHEN OTHER
041800             ADD 1     TO  WK-C-VMAP-WARNING-COUNT
041900 DISPLAY "EDXVMAP - UNMAPPED LINE TARGET - "
042000                 EDX-PROF-LIN-TARGET(EDX-PROF-LIN-IX)
042100     END-EVALUATE.
042200 C119-APPLY-ONE-LINE-RULE-EX.
042300 EXIT.
042400*-----------------------------------------------------------------
042500*    SPLIT A "WHOLE.FRACTION" NUMERIC-EDITED ELEMENT (X12 R DATA
042600*    ELEMENTS CARRY AN EXPLICIT DECIMAL POINT) INTO A ZONED
042700*    9(09)V9(02) WORKING RESULT.  AN ELEMENT WITH NO DECIMAL
042800*    POINT AT ALL IS TREATED AS A WHOLE-DOLLAR AMOUNT.
042900*-----------------------------------------------------------------
043000 D000-COERCE-DECIMAL.
043100*-----------------------------------------------------------------
043200     MOVE SPACES          TO  WK-C-DEC-WHOLE WK-C-DEC-FRAC.
043300     MOVE ZERO            TO  WK-N-DEC-WHOLE-N WK-N-DEC-FRAC-N
043400                               WK-N-DECIMAL-RESULT.
043500     MOVE "Y"             TO  WK-C-DEC-VALID.
043600     UNSTRING WK-C-RAW-VALUE DELIMITED BY "."
043700         INTO WK-C-DEC-WHOLE WK-C-DEC-FRAC
043800     END-UNSTRING.
043900     IF  WK-C-DEC-WHOLE = SPACES
044000         MOVE "N"          TO  WK-C-DEC-VALID
044100     ELSE
044200         IF  WK-C-DEC-WHOLE IS NUMERIC
044300             MOVE WK-C-DEC-WHOLE   TO  WK-N-DEC-WHOLE-N
044400         ELSE
044500             MOVE "N"      TO  WK-C-DEC-VALID
044600         END-IF
044700     END-IF.
044800     IF  WK-C-DEC-FRAC NOT = SPACES
044900         IF  WK-C-DEC-FRAC(1:2) IS NUMERIC
045000             MOVE WK-C-DEC-FRAC(1:2) TO  WK-N-DEC-FRAC-N
045100         ELSE
045200             MOVE "N"      TO  WK-C-DEC-VALID
045300         END-IF
045400     END-IF.
045500     IF  WK-C-DEC-IS-VALID
045600         COMPUTE WK-N-DECIMAL-RESULT ROUNDED =
045700             WK-N-DEC-WHOLE-N + (WK-N-DEC-FRAC-N / 100)
045800     END-IF.
045900 D099-COERCE-DECIMAL-EX.
046000 EXIT.
046100*-----------------------------------------------------------------
046200*    RECORD THE FIRST MAPPING FAILURE ENCOUNTERED - LATER RULE
046300*    FAILURES ON THE SAME DOCUMENT ARE STILL EVALUATED (SO THE
046400*    LINE/HEADER LOOPS RUN TO COMPLETION AND THE LINE TABLE COMES
046500*    OUT FULLY POPULATED FOR THE DEAD-LETTER REPORT) BUT DO NOT
046600*    OVERWRITE THE FIRST ERROR MESSAGE RETURNED TO THE DRIVER.
046700*-----------------------------------------------------------------
046800 F000-RAISE-MAP-ERROR.
046900*-----------------------------------------------------------------
047000     IF  WK-C-VMAP-IS-VALID
047100         MOVE "N"                TO  WK-C-VMAP-VALID
047200         MOVE WK-C-VMAP-ERROR-TEXT TO WK-C-VMAP-ERROR-MSG
047300     END-IF.
047400 F099-RAISE-MAP-ERROR-EX.
047500 EXIT.
047600*-----------------------------------------------------------------
047700 Z000-END-PROGRAM-ROUTINE.
047800*-----------------------------------------------------------------
047900     CONTINUE.
048000 Z999-END-PROGRAM-ROUTINE-EX.
048100 EXIT.
048200
048300******************************************************************
048400*************** END OF PROGRAM SOURCE - EDXVMAP ****************
048500******************************************************************
