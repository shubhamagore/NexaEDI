000100* EDXPROF.cpybk
000200*****************************************************************
000300* STATIC MAPPING-PROFILE TABLES - COMPILED-IN REPLACEMENT FOR THE
000400* RETAILER PROFILE JSON THE ORIGINAL ONLINE SYSTEM LOADED AT
000500* STARTUP.  ONE ENTRY PER RETAILER/TRANSACTION-SET.  EDXXPROF
000600* RESOLVES A KEY TO A PROFILE-INDEX; EDXVMAP THEN WALKS THE RULE
000700* ROWS FOR THAT INDEX.
000800*****************************************************************
000900* AMENDMENT HISTORY:
001000*****************************************************************
001100* NX0158 22/01/2011 DPS    INITIAL VERSION - TARGET:850 ONLY.
001200*-----------------------------------------------------------------
001300* NX0201 30/03/2015 DPS    ADDED WALMART:850 - SAME RULE SHAPES,
001400*                          DIFFERENT RETAILER KEY, PER ONBOARDING
001500*                          REQUEST OB-2015-0091.
001600*-----------------------------------------------------------------
001700* NX0244 17/02/2020 MKC    HELPDESK 91007 - SPLIT THE RULE ROWS
001800*                          OUT OF ONE BIG FILLER BLOCK SO A FUTURE
001900*                          THIRD RETAILER ONLY NEEDS ITS OWN BLOCK
002000*                          PLUS A KEY-TABLE ENTRY.
002100*****************************************************************
002200*    -------------------------------------------------------
002300*    PROFILE KEY TABLE - RETAILER-ID(15) + TRANSACTION-SET
002400*    CODE(3) PER ENTRY, IN PROFILE-INDEX ORDER.
002500*    -------------------------------------------------------
002600 01  EDX-PROF-KEY-FILLERS.
002700     05  FILLER PIC X(18) VALUE "TARGET         850".
002800     05  FILLER PIC X(18) VALUE "WALMART        850".
002900
003000 01  EDX-PROF-KEY-TABLE REDEFINES EDX-PROF-KEY-FILLERS.
003100     05  EDX-PROF-KEY-ENTRY OCCURS 2 TIMES
003200             INDEXED BY EDX-PROF-KEY-IX.
003300         10  EDX-PROF-RETAILER-ID     PIC X(15).
003400         10  EDX-PROF-TS-CODE         PIC X(03).
003500
003600*    -------------------------------------------------------
003700*    HEADER MAPPING RULES - 10 ROWS PER PROFILE, PROFILE 1
003800*    (TARGET:850) FOLLOWED BY PROFILE 2 (WALMART:850).
003900*    ROW = SEGMENT-ID(3) ELEMENT-POSITION(2) TARGET-FIELD(25)
004000*          REQUIRED(1) DEFAULT-VALUE(20) QUALIFIER-POSITION(2)
004100*          QUALIFIER-VALUE(10).
004200*    -------------------------------------------------------
004300 01  EDX-PROF-HDR-RULE-FILLERS.
004400*    TARGET:850 HEADER RULES
004500     05  FILLER PIC X(63) VALUE
004600"BEG02purchaseOrderType        N                    00          ".
004700     05  FILLER PIC X(63) VALUE
004800"BEG03poNumber                 Y                    00          ".
004900     05  FILLER PIC X(63) VALUE
005000"BEG05poDate                   Y                    00          ".
005100     05  FILLER PIC X(63) VALUE
005200"REF02departmentNumber         N                    01DP        ".
005300     05  FILLER PIC X(63) VALUE
005400"DTM02requestedDeliveryDate    N                    01002       ".
005500     05  FILLER PIC X(63) VALUE
005600"N1 02shipToName               Y                    01ST        ".
005700     05  FILLER PIC X(63) VALUE
005800"N3 01shipToAddress            N                    00          ".
005900     05  FILLER PIC X(63) VALUE
006000"N4 01shipToCity               N                    00          ".
006100     05  FILLER PIC X(63) VALUE
006200"N4 02shipToState              N                    00          ".
006300     05  FILLER PIC X(63) VALUE
006400"N4 03shipToZip                N                    00          ".
006500*    WALMART:850 HEADER RULES
006600     05  FILLER PIC X(63) VALUE
006700"BEG02purchaseOrderType        N                    00          ".
006800     05  FILLER PIC X(63) VALUE
006900"BEG03poNumber                 Y                    00          ".
007000     05  FILLER PIC X(63) VALUE
007100"BEG05poDate                   Y                    00          ".
007200     05  FILLER PIC X(63) VALUE
007300"REF02departmentNumber         N                    01DP        ".
007400     05  FILLER PIC X(63) VALUE
007500"DTM02requestedDeliveryDate    N                    01002       ".
007600     05  FILLER PIC X(63) VALUE
007700"N1 02shipToName               Y                    01ST        ".
007800     05  FILLER PIC X(63) VALUE
007900"N3 01shipToAddress            N                    00          ".
008000     05  FILLER PIC X(63) VALUE
008100"N4 01shipToCity               N                    00          ".
008200     05  FILLER PIC X(63) VALUE
008300"N4 02shipToState              N                    00          ".
008400     05  FILLER PIC X(63) VALUE
008500"N4 03shipToZip                N                    00          ".
008600
008700 01  EDX-PROF-HDR-RULE-TABLE REDEFINES EDX-PROF-HDR-RULE-FILLERS.
008800     05  EDX-PROF-HDR-RULE OCCURS 20 TIMES
008900             INDEXED BY EDX-PROF-HDR-IX.
009000         10  EDX-PROF-HDR-SEGMENT-ID  PIC X(03).
009100         10  EDX-PROF-HDR-ELEM-POS    PIC 9(02).
009200         10  EDX-PROF-HDR-TARGET      PIC X(25).
009300         10  EDX-PROF-HDR-REQUIRED    PIC X(01).
009400             88  EDX-PROF-HDR-IS-REQUIRED     VALUE "Y".
009500         10  EDX-PROF-HDR-DEFAULT     PIC X(20).
009600         10  EDX-PROF-HDR-QUAL-POS    PIC 9(02).
009700         10  EDX-PROF-HDR-QUAL-VALUE  PIC X(10).
009800
009900*    -------------------------------------------------------
010000*    LINE MAPPING RULES - 4 ROWS PER PROFILE, SAME PROFILE
010100*    ORDER AS THE HEADER RULE TABLE.  APPLIED AGAINST EVERY
010200*    PO1 SEGMENT FOUND IN THE TRANSACTION, UNQUALIFIED.
010300*    ROW = ELEMENT-POSITION(2) TARGET-FIELD(25) REQUIRED(1)
010400*          DEFAULT-VALUE(20).
010500*    -------------------------------------------------------
010600 01  EDX-PROF-LIN-RULE-FILLERS.
010700*    TARGET:850 LINE RULES
010800     05  FILLER PIC X(48) VALUE
010900         "02quantityOrdered          Y                    ".
011000     05  FILLER PIC X(48) VALUE
011100         "03unitOfMeasure            N                    ".
011200     05  FILLER PIC X(48) VALUE
011300         "04unitPrice                Y                    ".
011400     05  FILLER PIC X(48) VALUE
011500         "07sku                      Y                    ".
011600*    WALMART:850 LINE RULES
011700     05  FILLER PIC X(48) VALUE
011800         "02quantityOrdered          Y                    ".
011900     05  FILLER PIC X(48) VALUE
012000         "03unitOfMeasure            N                    ".
012100     05  FILLER PIC X(48) VALUE
012200         "04unitPrice                Y                    ".
012300     05  FILLER PIC X(48) VALUE
012400         "07sku                      Y                    ".
012500
012600 01  EDX-PROF-LIN-RULE-TABLE REDEFINES EDX-PROF-LIN-RULE-FILLERS.
012700     05  EDX-PROF-LIN-RULE OCCURS 8 TIMES
012800             INDEXED BY EDX-PROF-LIN-IX.
012900         10  EDX-PROF-LIN-ELEM-POS    PIC 9(02).
013000         10  EDX-PROF-LIN-TARGET      PIC X(25).
013100         10  EDX-PROF-LIN-REQUIRED    PIC X(01).
013200             88  EDX-PROF-LIN-IS-REQUIRED     VALUE "Y".
013300         10  EDX-PROF-LIN-DEFAULT     PIC X(20).
013400
013500*    NUMBER OF RULE ROWS PER PROFILE - CONSTANT FOR BOTH
013600*    PROFILES TODAY BUT KEPT AS A NAMED CONSTANT RATHER THAN A
013700*    LITERAL "10"/"4" SCATTERED THROUGH EDXXPROF/EDXVMAP.
013800 01  EDX-PROF-HDR-RULES-PER-PROFILE  PIC 9(02) COMP VALUE 10.
013900 01  EDX-PROF-LIN-RULES-PER-PROFILE  PIC 9(02) COMP VALUE 4.
