000100* XPROF.cpybk - LINKAGE FOR EDXXPROF (MAPPING PROFILE REGISTRY)
000200*****************************************************************
000300* AMENDMENT HISTORY:
000400*****************************************************************
000500* NX0158 22/01/2011 DPS    INITIAL VERSION.
000600*****************************************************************
000700 01  WK-C-XPROF-RECORD.
000800     05  WK-C-XPROF-INPUT.
000900         10  WK-C-XPROF-RETAILER-ID  PIC X(15).
001000         10  WK-C-XPROF-TS-CODE      PIC X(03).
001100     05  WK-C-XPROF-OUTPUT.
001200         10  WK-C-XPROF-FOUND        PIC X(01).
001300             88  WK-C-XPROF-IS-FOUND      VALUE "Y".
001400         10  WK-C-XPROF-PROFILE-IX   PIC 9(02) COMP.
001500         10  WK-C-XPROF-ERROR-CD     PIC X(08).
001600     05  FILLER                      PIC X(10).
