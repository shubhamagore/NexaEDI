000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.      EDXP850 IS INITIAL.
000500 AUTHOR.          D P SHAW.
000600 INSTALLATION.    NEXAEDI DATA CENTER - BATCH TRANSLATION UNIT.
000700 DATE-WRITTEN.    22 JAN 2011.
000800 DATE-COMPILED.
000900 SECURITY.        THIS PROGRAM AND ITS SOURCE ARE THE PROPERTY OF
001000     NEXAEDI.  DISTRIBUTION OUTSIDE THE EDI TRANSLATION GROUP
001100     IS PROHIBITED.
001200*
001300*DESCRIPTION :  BATCH DRIVER FOR THE X12 850 TRANSLATION RUN.
001400*               READS ONE RAW EDI INTERCHANGE PER EDXIN RECORD,
001500*               DRIVES IT THROUGH SEGMENTATION (EDXVSEG), PROFILE
001600*               RESOLUTION (EDXXPROF), MAPPING (EDXVMAP) AND
001700*               VALIDATION (EDXVORD), THEN EITHER WRITES THE
001800*               CANONICAL ORDER TO EDXCANH/EDXCANL OR ROUTES THE
001900*               DOCUMENT TO THE DEAD-LETTER FILE (EDXVDLQ).  EVERY
002000*               STAGE TRANSITION IS AUDITED THROUGH EDXVAUD.  A
002100*               BAD DOCUMENT DOES NOT STOP THE RUN - PROCESSING
002200*               CONTINUES WITH THE NEXT INTERCHANGE ON THE FILE.
002300*
002400*=================================================================
002500* HISTORY OF MODIFICATION:
002600*=================================================================
002700*  NX0158 DPS 22/01/2011 - INITIAL VERSION.
002800*-----------------------------------------------------------------
002900*  NX0201 DPS 30/03/2015 - CONTROL-BREAK TOTALS (TOTAL-UNITS,
003000*                          ORDER-TOTAL) NOW ROLLED UP ONTO THE
003100*                          HEADER FROM THE LINE TABLE BEFORE THE
003200*                          HEADER RECORD IS WRITTEN, INSTEAD OF
003300*                          BEING LEFT FOR SETTLEMENT TO RE-DERIVE
003400*                          LATER.
003500*-----------------------------------------------------------------
003600*  NX0233 MKC 09/08/2019 - HELPDESK 88213 - A BAD INTERCHANGE NO
003700*                          LONGER ABENDS THE RUN - IT IS ROUTED TO
003800*                          EDXDLQ AND THE NEXT RECORD ON EDXIN IS
003900*                          READ.  A SINGLE MALFORMED WALMART FILE
004000*                          USED TO TAKE DOWN THE WHOLE NIGHT'S
004100*                          TARGET RUN BEHIND IT.
004200*-----------------------------------------------------------------
004300*  NX0244 MKC 17/02/2020 - HELPDESK 91007 - END-OF-JOB TOTALS
004400*                          DISPLAY ADDED (READ/TRANSMITTED/FAILED
004500*                          COUNTS) SO THE OPERATOR CONSOLE SHOWS
004600*                          A RUN SUMMARY WITHOUT GREPPING EDXAUDT.
004700*-----------------------------------------------------------------
004800*  NX0261 DPS 06/11/2021 - HELPDESK 94418 - EDXCANH-ORDER-TOTAL,
004900*                          EDXCANL-UNIT-PRICE AND EDXCANL-TOTAL
005000*                          ARE NOW COMP-3 TO STAY FIELD-FOR-FIELD
005100*                          IDENTICAL WITH THE PACKED EDX-CANO-
005200*                          COPIES THESE RECORDS ARE MOVED FROM.
005300*-----------------------------------------------------------------
005400 EJECT
005500**********************
005600 ENVIRONMENT DIVISION.
005700**********************
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.  IBM-AS400.
006000 OBJECT-COMPUTER.  IBM-AS400.
006100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006200                   UPSI-0 IS UPSI-SWITCH-0
006300                     ON  STATUS IS U0-ON
006400                     OFF STATUS IS U0-OFF.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT EDXIN    ASSIGN TO DATABASE-EDXIN
006800         ORGANIZATION IS SEQUENTIAL
006900     FILE STATUS IS WK-C-FILE-STATUS.
007000     SELECT EDXCANH  ASSIGN TO DATABASE-EDXCANH
007100         ORGANIZATION IS SEQUENTIAL
007200     FILE STATUS IS WK-C-FILE-STATUS.
007300     SELECT EDXCANL  ASSIGN TO DATABASE-EDXCANL
007400         ORGANIZATION IS SEQUENTIAL
007500     FILE STATUS IS WK-C-FILE-STATUS.
007600
007700***************
007800 DATA DIVISION.
007900***************
008000 FILE SECTION.
008100*---------------------------------------------------------------*
008200 FD  EDXIN
008300     LABEL RECORDS ARE OMITTED
008400     DATA RECORD IS EDXIN-RECORD.
008500 01  EDXIN-RECORD.
008600     05  EDXIN-DOCUMENT              PIC X(4000).
008700     05  FILLER                      PIC X(01).
008800*---------------------------------------------------------------*
008900 FD  EDXCANH
009000     LABEL RECORDS ARE OMITTED
009100     DATA RECORD IS EDXCANH-RECORD.
009200 01  EDXCANH-RECORD.
009300     05  EDXCANH-CORRELATION-ID      PIC X(36).
009400     05  EDXCANH-RETAILER-ID         PIC X(15).
009500     05  EDXCANH-PO-NUMBER           PIC X(22).
009600     05  EDXCANH-PO-TYPE             PIC X(02).
009700     05  EDXCANH-PO-DATE             PIC 9(08).
009800     05  EDXCANH-PO-DATE-SET         PIC X(01).
009900     05  EDXCANH-REQ-DELIV-DATE      PIC 9(08).
010000     05  EDXCANH-REQ-DELIV-DATE-SET  PIC X(01).
010100     05  EDXCANH-SHIP-TO-NAME        PIC X(35).
010200     05  EDXCANH-SHIP-TO-ADDR        PIC X(35).
010300     05  EDXCANH-SHIP-TO-CITY        PIC X(30).
010400     05  EDXCANH-SHIP-TO-STATE       PIC X(02).
010500     05  EDXCANH-SHIP-TO-ZIP         PIC X(09).
010600     05  EDXCANH-DEPT-NO             PIC X(03).
010700     05  EDXCANH-ICN                 PIC 9(09).
010800     05  EDXCANH-TCN                 PIC X(09).
010900     05  EDXCANH-LINE-COUNT          PIC 9(04).
011000     05  EDXCANH-TOTAL-UNITS         PIC 9(07).
011100     05  EDXCANH-ORDER-TOTAL         PIC 9(09)V9(02) COMP-3.
011200     05  FILLER                      PIC X(40).
011300*---------------------------------------------------------------*
011400 FD  EDXCANL
011500     LABEL RECORDS ARE OMITTED
011600     DATA RECORD IS EDXCANL-RECORD.
011700 01  EDXCANL-RECORD.
011800     05  EDXCANL-CORREL-ID           PIC X(36).
011900     05  EDXCANL-RETAILER-ID         PIC X(15).
012000     05  EDXCANL-PO-NUMBER           PIC X(22).
012100     05  EDXCANL-SEQ-NO              PIC 9(04).
012200     05  EDXCANL-SKU                 PIC X(20).
012300     05  EDXCANL-QTY-ORDERED         PIC 9(06).
012400     05  EDXCANL-UOM                 PIC X(02).
012500     05  EDXCANL-UNIT-PRICE          PIC 9(06)V9(02) COMP-3.
012600     05  EDXCANL-DESCRIPTION         PIC X(35).
012700     05  EDXCANL-TOTAL               PIC 9(09)V9(02) COMP-3.
012800     05  FILLER                      PIC X(20).
012900 EJECT
013000*************************
013100 WORKING-STORAGE SECTION.
013200*************************
013300 01  FILLER                          PIC X(24)        VALUE
013400     "** PROGRAM EDXP850   **".
013500
013600* ------------------ PROGRAM WORKING STORAGE -------------------*
013700 01  WK-C-WORK-AREA.
013800     05  WK-C-STAGE-CD          PIC X(12) VALUE SPACES.
013900     05  WK-C-STAGE-MSG         PIC X(80) VALUE SPACES.
014000     05  WK-C-VDLQ-CAUSE        PIC X(200) VALUE SPACES.
014100     05  WK-C-START-TIME        PIC 9(08) VALUE ZERO.
014200     05  WK-C-END-TIME          PIC 9(08) VALUE ZERO.
014300     05  WK-C-ORDER-TOTAL-EDIT  PIC ZZZ,ZZZ,ZZ9.99.
014400     05  WK-C-LINE-COUNT-EDIT   PIC ZZZ9.
014500     05  FILLER                 PIC X(10) VALUE SPACES.
014600
014700 01  WK-C-CORREL-BUILD.
014800     05  WK-C-CORREL-DATE       PIC 9(08).
014900     05  WK-C-CORREL-TIME       PIC 9(08).
015000     05  WK-C-CORREL-SEQ        PIC 9(06).
015100     05  FILLER                 PIC X(14) VALUE SPACES.
015200 01  WK-C-CORREL-BUILD-R  REDEFINES WK-C-CORREL-BUILD
015300                             PIC X(36).
015400
015500 01  WK-N-WORK-AREA.
015600     05  WK-N-DOCS-READ         PIC 9(07) COMP VALUE ZERO.
015700     05  WK-N-DOCS-TRANSMITTED  PIC 9(07) COMP VALUE ZERO.
015800     05  WK-N-DOCS-FAILED       PIC 9(07) COMP VALUE ZERO.
015900     05  WK-N-DURATION-MS       PIC S9(07) COMP VALUE ZERO.
016000     05  FILLER                 PIC X(10) VALUE SPACES.
016100
016200 01  WK-N-TOTALS-EDIT.
016300     05  WK-N-DOCS-READ-EDIT        PIC ZZZ,ZZ9.
016400     05  WK-N-DOCS-TRANS-EDIT       PIC ZZZ,ZZ9.
016500     05  WK-N-DOCS-FAILED-EDIT      PIC ZZZ,ZZ9.
016600     05  FILLER                     PIC X(05) VALUE SPACES.
016700 01  WK-N-TOTALS-EDIT-R  REDEFINES WK-N-TOTALS-EDIT.
016800     05  FILLER                 PIC X(26).
016900
017000 01  WK-C-COMMON.
017100 COPY EDXCMWS.
017200
017300*    PARSED-TRANSACTION WORKING AREA - SEE EDXTRAN.CPYBK.
017400 COPY EDXTRAN.
017500
017600*    CANONICAL ORDER WORKING AREA - SEE EDXCANO.CPYBK.
017700 COPY EDXCANO.
017800
017900*    LINKAGE COPYBOOKS FOR THE FIVE SUBPROGRAMS CALLED BELOW ARE
018000*    DECLARED HERE AS WORKING-STORAGE, NOT LINKAGE, BECAUSE THIS
018100*    PROGRAM IS THE ONE THAT DOES THE CALLING.
018200 COPY VSEG.
018300 COPY XPROF.
018400 COPY VMAP.
018500 COPY VORD.
018600 COPY VAUD.
018700 COPY VDLQ.
018800 EJECT
018900***********************
019000 PROCEDURE DIVISION.
019100***********************
019200 MAIN-MODULE.
019300     PERFORM A000-OPEN-FILES
019400        THRU A099-OPEN-FILES-EX.
019500     PERFORM B000-PROCESS-ONE-DOCUMENT
019600        THRU B099-PROCESS-ONE-DOCUMENT-EX
019700        UNTIL WK-C-AT-END.
019800     PERFORM Z000-END-PROGRAM-ROUTINE
019900        THRU Z999-END-PROGRAM-ROUTINE-EX.
020000     GOBACK.
020100
020200*---------------------------------------------------------------*
020300 A000-OPEN-FILES.
020400*---------------------------------------------------------------*
020500     SET  UPSI-SWITCH-0    TO OFF.
020600     MOVE "N"               TO WK-C-EOF-SWITCH.
020700     MOVE ZERO               TO WK-N-DOCS-READ
020800                                 WK-N-DOCS-TRANSMITTED
020900                                 WK-N-DOCS-FAILED.
021000
021100     OPEN INPUT  EDXIN.
021200     IF  NOT WK-C-SUCCESSFUL
021300         DISPLAY "EDXP850 - OPEN FILE ERROR - EDXIN"
021400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021500         GO TO Y900-ABNORMAL-TERMINATION
021600     END-IF.
021700
021800     OPEN OUTPUT EDXCANH.
021900     IF  NOT WK-C-SUCCESSFUL
022000         DISPLAY "EDXP850 - OPEN FILE ERROR - EDXCANH"
022100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022200         GO TO Y900-ABNORMAL-TERMINATION
022300     END-IF.
022400
022500     OPEN OUTPUT EDXCANL.
022600     IF  NOT WK-C-SUCCESSFUL
022700         DISPLAY "EDXP850 - OPEN FILE ERROR - EDXCANL"
022800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022900         GO TO Y900-ABNORMAL-TERMINATION
023000     END-IF.
023100
023200     ACCEPT WK-C-RUN-DATE FROM DATE YYYYMMDD.
023300     ACCEPT WK-C-RUN-TIME FROM TIME.
023400 A099-OPEN-FILES-EX.
023500 EXIT.
023600
023700*---------------------------------------------------------------*
023800*    TOP OF THE MAIN READ LOOP - ONE INTERCHANGE PER ITERATION.
023900*    A FAILURE AT ANY STAGE DROPS STRAIGHT TO B900 AND THE LOOP
024000*    CONTINUES WITH THE NEXT RECORD - NOTHING HERE STOPS THE RUN.
024100*---------------------------------------------------------------*
024200 B000-PROCESS-ONE-DOCUMENT.
024300*---------------------------------------------------------------*
024400     READ EDXIN
024500         AT END
024600             MOVE "Y"        TO WK-C-EOF-SWITCH
024700             GO TO B099-PROCESS-ONE-DOCUMENT-EX
024800     END-READ.
024900
025000     ADD 1                   TO WK-N-DOCS-READ.
025100     ACCEPT WK-C-START-TIME  FROM TIME.
025200
025300     PERFORM B010-BUILD-CORRELATION-ID
025400        THRU B019-BUILD-CORRELATION-ID-EX.
025500     PERFORM B020-FIND-DOC-LEN
025600        THRU B029-FIND-DOC-LEN-EX.
025700
025800     MOVE "RECEIVED"         TO WK-C-STAGE-CD.
025900     MOVE "INTERCHANGE RECEIVED FROM EDXIN"
026000                             TO WK-C-STAGE-MSG.
026100     PERFORM Y800-WRITE-AUDIT-RECORD
026200        THRU Y899-WRITE-AUDIT-RECORD-EX.
026300
026400     PERFORM B100-PARSE-STAGE
026500        THRU B199-PARSE-STAGE-EX.
026600     IF  NOT WK-C-VSEG-IS-VALID
026700         MOVE WK-C-VSEG-ERROR-MSG   TO WK-C-VDLQ-CAUSE
026800         GO TO B900-FAILURE-STAGE                                 NX0233  
026900     END-IF.
027000
027100     PERFORM B200-RESOLVE-PROFILE
027200        THRU B299-RESOLVE-PROFILE-EX.
027300     IF  NOT WK-C-XPROF-IS-FOUND
027400         MOVE "NO MAPPING PROFILE FOR THIS RETAILER/TS CODE"
027500                                    TO WK-C-VDLQ-CAUSE
027600         GO TO B900-FAILURE-STAGE
027700     END-IF.
027800
027900     PERFORM B300-MAP-TO-CANONICAL
028000        THRU B399-MAP-TO-CANONICAL-EX.
028100     IF  NOT WK-C-VMAP-IS-VALID
028200         MOVE WK-C-VMAP-ERROR-MSG   TO WK-C-VDLQ-CAUSE
028300         GO TO B900-FAILURE-STAGE
028400     END-IF.
028500
028600     MOVE "PARSED"           TO WK-C-STAGE-CD.
028700     MOVE "SEGMENTED AND MAPPED TO CANONICAL ORDER"
028800                             TO WK-C-STAGE-MSG.
028900     PERFORM Y800-WRITE-AUDIT-RECORD
029000        THRU Y899-WRITE-AUDIT-RECORD-EX.
029100
029200     PERFORM B400-VALIDATE-STAGE
029300        THRU B499-VALIDATE-STAGE-EX.
029400     IF  NOT WK-C-VORD-IS-VALID
029500         MOVE WK-C-VORD-ERROR-MSG   TO WK-C-VDLQ-CAUSE
029600         GO TO B900-FAILURE-STAGE
029700     END-IF.
029800
029900     MOVE "VALIDATED"        TO WK-C-STAGE-CD.
030000     MOVE "CANONICAL ORDER PASSED VALIDATION"
030100                             TO WK-C-STAGE-MSG.
030200     PERFORM Y800-WRITE-AUDIT-RECORD
030300        THRU Y899-WRITE-AUDIT-RECORD-EX.
030400
030500     PERFORM B500-TRANSMITTED-STAGE
030600        THRU B599-TRANSMITTED-STAGE-EX.
030700
030800     GO TO B099-PROCESS-ONE-DOCUMENT-EX.
030900
031000*---------------------------------------------------------------*
031100 B900-FAILURE-STAGE.
031200*---------------------------------------------------------------*
031300     ADD 1                   TO WK-N-DOCS-FAILED.
031400     MOVE WK-C-CORREL-BUILD-R     TO WK-C-VDLQ-CORRELATION-ID.
031500     MOVE EDX-TRAN-ISA06-SENDER-ID TO WK-C-VDLQ-RETAILER-ID.
031600     MOVE "EDXIN"             TO WK-C-VDLQ-ORIG-FILE-NAME.
031700     MOVE "DOCUMENT REJECTED DURING TRANSLATION"
031800                             TO WK-C-VDLQ-ERROR-MESSAGE.
031900     MOVE WK-C-VDLQ-CAUSE     TO WK-C-VDLQ-CAUSE-DETAIL.
032000     MOVE WK-N-SUB1           TO WK-C-VDLQ-DOC-LEN.
032100     MOVE EDXIN-DOCUMENT      TO WK-C-VDLQ-DOCUMENT.
032200     CALL "EDXVDLQ" USING WK-C-VDLQ-RECORD.
032300
032400     MOVE "FAILED"            TO WK-C-STAGE-CD.
032500     MOVE WK-C-VDLQ-CAUSE     TO WK-C-STAGE-MSG.
032600     PERFORM Y800-WRITE-AUDIT-RECORD
032700        THRU Y899-WRITE-AUDIT-RECORD-EX.
032800
032900 B099-PROCESS-ONE-DOCUMENT-EX.
033000 EXIT.
033100
033200*---------------------------------------------------------------*
033300*    BUILD A CORRELATION ID FROM RUN-DATE/RUN-TIME/RUN SEQUENCE -
033400*    UNIQUE FOR EVERY DOCUMENT IN THE RUN.  NO INTRINSIC UUID
033500*    ROUTINE ON THIS RELEASE OF THE COMPILER, SO WE ROLL OUR OWN.
033600*---------------------------------------------------------------*
033700 B010-BUILD-CORRELATION-ID.
033800*---------------------------------------------------------------*
033900     MOVE WK-C-RUN-DATE       TO WK-C-CORREL-DATE.
034000     MOVE WK-C-RUN-TIME       TO WK-C-CORREL-TIME.
034100     MOVE WK-N-DOCS-READ      TO WK-C-CORREL-SEQ.
034200 B019-BUILD-CORRELATION-ID-EX.
034300 EXIT.
034400
034500*---------------------------------------------------------------*
034600*    THE FLAT FILE PADS EVERY RECORD OUT TO 4000 BYTES WITH
034700*    SPACES - WALK BACKWARD FROM THE END TO FIND THE REAL LENGTH
034800*    OF THE INTERCHANGE BEFORE HANDING IT TO EDXVSEG.
034900*---------------------------------------------------------------*
035000 B020-FIND-DOC-LEN.
035100*---------------------------------------------------------------*
035200     MOVE 4000                TO WK-N-SUB1.
035300 B025-FIND-DOC-LEN-LOOP.
035400     IF  WK-N-SUB1 = ZERO
035500         GO TO B029-FIND-DOC-LEN-EX
035600     END-IF.
035700     IF  EDXIN-DOCUMENT(WK-N-SUB1:1) NOT = SPACE
035800         GO TO B029-FIND-DOC-LEN-EX
035900     END-IF.
036000     SUBTRACT 1               FROM WK-N-SUB1.
036100     GO TO B025-FIND-DOC-LEN-LOOP.
036200 B029-FIND-DOC-LEN-EX.
036300 EXIT.
036400
036500*---------------------------------------------------------------*
036600 B100-PARSE-STAGE.
036700*---------------------------------------------------------------*
036800     MOVE WK-N-SUB1           TO WK-C-VSEG-DOC-LEN.
036900     MOVE EDXIN-DOCUMENT      TO WK-C-VSEG-DOCUMENT.
037000     CALL "EDXVSEG" USING WK-C-VSEG-RECORD, EDX-TRAN-RECORD.
037100 B199-PARSE-STAGE-EX.
037200 EXIT.
037300
037400*---------------------------------------------------------------*
037500 B200-RESOLVE-PROFILE.
037600*---------------------------------------------------------------*
037700     MOVE EDX-TRAN-ISA06-SENDER-ID    TO WK-C-XPROF-RETAILER-ID.
037800     MOVE EDX-TRAN-ST01-TS-CODE       TO WK-C-XPROF-TS-CODE.
037900     CALL "EDXXPROF" USING WK-C-XPROF-RECORD.
038000 B299-RESOLVE-PROFILE-EX.
038100 EXIT.
038200
038300*---------------------------------------------------------------*
038400 B300-MAP-TO-CANONICAL.
038500*---------------------------------------------------------------*
038600     MOVE WK-C-XPROF-PROFILE-IX       TO WK-C-VMAP-PROFILE-IX.
038700     CALL "EDXVMAP" USING WK-C-VMAP-RECORD, EDX-TRAN-RECORD,
038800             EDX-CANO-HEADER, EDX-CANO-LINE-TABLE.
038900     MOVE WK-C-CORREL-BUILD-R         TO EDX-CANO-CORRELATION-ID.
039000     MOVE EDX-TRAN-ISA06-SENDER-ID    TO EDX-CANO-RETAILER-ID.
039100 B399-MAP-TO-CANONICAL-EX.
039200 EXIT.
039300
039400*---------------------------------------------------------------*
039500 B400-VALIDATE-STAGE.
039600*---------------------------------------------------------------*
039700     CALL "EDXVORD" USING WK-C-VORD-RECORD,
039800             EDX-CANO-HEADER, EDX-CANO-LINE-TABLE.
039900 B499-VALIDATE-STAGE-EX.
040000 EXIT.
040100
040200*---------------------------------------------------------------*
040300*    ROLL THE CONTROL-BREAK TOTALS UP FROM THE LINE TABLE ONTO
040400*    THE HEADER, THEN WRITE THE HEADER AND EVERY LINE.
040500*---------------------------------------------------------------*
040600 B500-TRANSMITTED-STAGE.
040700*---------------------------------------------------------------*
040800     PERFORM C000-ROLL-UP-CONTROL-TOTALS
040900        THRU C099-ROLL-UP-CONTROL-TOTALS-EX.
041000
041100     MOVE EDX-CANO-CORRELATION-ID     TO EDXCANH-CORRELATION-ID.
041200     MOVE EDX-CANO-RETAILER-ID        TO EDXCANH-RETAILER-ID.
041300     MOVE EDX-CANO-PO-NUMBER          TO EDXCANH-PO-NUMBER.
041400     MOVE EDX-CANO-PO-TYPE            TO EDXCANH-PO-TYPE.
041500     MOVE EDX-CANO-PO-DATE            TO EDXCANH-PO-DATE.
041600     MOVE EDX-CANO-PO-DATE-SET        TO EDXCANH-PO-DATE-SET.
041700     MOVE EDX-CANO-REQ-DELIV-DATE     TO EDXCANH-REQ-DELIV-DATE.
041800     MOVE EDX-CANO-REQ-DELIV-DATE-SET TO
041900             EDXCANH-REQ-DELIV-DATE-SET.
042000     MOVE EDX-CANO-SHIP-TO-NAME       TO EDXCANH-SHIP-TO-NAME.
042100     MOVE EDX-CANO-SHIP-TO-ADDR       TO EDXCANH-SHIP-TO-ADDR.
042200     MOVE EDX-CANO-SHIP-TO-CITY       TO EDXCANH-SHIP-TO-CITY.
042300     MOVE EDX-CANO-SHIP-TO-STATE      TO EDXCANH-SHIP-TO-STATE.
042400     MOVE EDX-CANO-SHIP-TO-ZIP        TO EDXCANH-SHIP-TO-ZIP.
042500     MOVE EDX-CANO-DEPT-NO            TO EDXCANH-DEPT-NO.
042600     MOVE EDX-CANO-ICN                TO EDXCANH-ICN.
042700     MOVE EDX-CANO-TCN                TO EDXCANH-TCN.
042800     MOVE EDX-CANO-LINE-COUNT         TO EDXCANH-LINE-COUNT.
042900     MOVE EDX-CANO-TOTAL-UNITS        TO EDXCANH-TOTAL-UNITS.
043000     MOVE EDX-CANO-ORDER-TOTAL        TO EDXCANH-ORDER-TOTAL.
043100     WRITE EDXCANH-RECORD.
043200
043300     PERFORM D000-WRITE-ONE-LINE
043400        THRU D099-WRITE-ONE-LINE-EX
043500        VARYING EDX-CANO-LINE-IX FROM 1 BY 1
043600        UNTIL EDX-CANO-LINE-IX > EDX-CANO-LINE-TBL-COUNT.
043700
043800     ADD 1                    TO WK-N-DOCS-TRANSMITTED.
043900     MOVE "TRANSMITTED"       TO WK-C-STAGE-CD.
044000     MOVE "CANONICAL HEADER AND LINES WRITTEN"
044100                             TO WK-C-STAGE-MSG.
044200     PERFORM Y800-WRITE-AUDIT-RECORD
044300        THRU Y899-WRITE-AUDIT-RECORD-EX.
044400
044500     MOVE "ACKNOWLEDGED"      TO WK-C-STAGE-CD.
044600     MOVE EDX-CANO-ORDER-TOTAL TO WK-C-ORDER-TOTAL-EDIT.
044700     MOVE EDX-CANO-LINE-COUNT  TO WK-C-LINE-COUNT-EDIT.
044800     STRING "ORDER TOTAL " WK-C-ORDER-TOTAL-EDIT
044900             " OVER " WK-C-LINE-COUNT-EDIT " LINE(S)"
045000             DELIMITED BY SIZE INTO WK-C-STAGE-MSG.
045100     PERFORM Y800-WRITE-AUDIT-RECORD
045200        THRU Y899-WRITE-AUDIT-RECORD-EX.
045300 B599-TRANSMITTED-STAGE-EX.
045400 EXIT.
045500
045600*---------------------------------------------------------------*
045700*    EDX-CANO-TOTAL-UNITS AND EDX-CANO-ORDER-TOTAL ARE DERIVED,
045800*    NOT MAPPED DIRECTLY OFF THE X12 DOCUMENT - WALMART AND
045900*    TARGET BOTH OMIT A DOCUMENT-LEVEL TOTAL SEGMENT ON THE 850.
046000*---------------------------------------------------------------*
046100 C000-ROLL-UP-CONTROL-TOTALS.
046200*---------------------------------------------------------------*
046300     MOVE ZERO                TO EDX-CANO-TOTAL-UNITS
046400                                  EDX-CANO-ORDER-TOTAL.
046500     PERFORM C010-ADD-ONE-LINE-TOTAL
046600        THRU C019-ADD-ONE-LINE-TOTAL-EX
046700        VARYING EDX-CANO-LINE-IX FROM 1 BY 1
046800        UNTIL EDX-CANO-LINE-IX > EDX-CANO-LINE-TBL-COUNT.
046900 C099-ROLL-UP-CONTROL-TOTALS-EX.
047000 EXIT.
047100*---------------------------------------------------------------*
047200 C010-ADD-ONE-LINE-TOTAL.
047300*---------------------------------------------------------------*
047400     ADD EDX-CANO-TBL-QTY(EDX-CANO-LINE-IX)
047500                             TO EDX-CANO-TOTAL-UNITS.
047600     ADD EDX-CANO-TBL-LINE-TOTAL(EDX-CANO-LINE-IX)
047700                             TO EDX-CANO-ORDER-TOTAL.
047800 C019-ADD-ONE-LINE-TOTAL-EX.
047900 EXIT.
048000
048100*---------------------------------------------------------------*
048200 D000-WRITE-ONE-LINE.
048300*---------------------------------------------------------------*
048400     MOVE EDX-CANO-CORRELATION-ID          TO EDXCANL-CORREL-ID.
048500     MOVE EDX-CANO-RETAILER-ID             TO EDXCANL-RETAILER-ID.
048600     MOVE EDX-CANO-PO-NUMBER               TO EDXCANL-PO-NUMBER.
048700     MOVE EDX-CANO-TBL-SEQ-NO(EDX-CANO-LINE-IX)
048800                                            TO EDXCANL-SEQ-NO.
048900     MOVE EDX-CANO-TBL-SKU(EDX-CANO-LINE-IX)
049000                                            TO EDXCANL-SKU.
049100     MOVE EDX-CANO-TBL-QTY(EDX-CANO-LINE-IX)
049200                                     TO EDXCANL-QTY-ORDERED.
049300     MOVE EDX-CANO-TBL-UOM(EDX-CANO-LINE-IX)
049400                                            TO EDXCANL-UOM.
049500     MOVE EDX-CANO-TBL-PRICE(EDX-CANO-LINE-IX)
049600                                            TO EDXCANL-UNIT-PRICE.
049700     MOVE EDX-CANO-TBL-DESC(EDX-CANO-LINE-IX)
049800                                     TO EDXCANL-DESCRIPTION.
049900     MOVE EDX-CANO-TBL-LINE-TOTAL(EDX-CANO-LINE-IX)
050000                                            TO EDXCANL-TOTAL.
050100     WRITE EDXCANL-RECORD.
050200 D099-WRITE-ONE-LINE-EX.
050300 EXIT.
050400
050500*---------------------------------------------------------------*
050600*    ONE CALL TO EDXVAUD FOR EVERY STAGE TRANSITION - SEE
050700*    WK-C-STAGE-CD/WK-C-STAGE-MSG, SET BY THE CALLER JUST BEFORE
050800*    THIS PARAGRAPH IS PERFORMED.
050900*---------------------------------------------------------------*
051000 Y800-WRITE-AUDIT-RECORD.
051100*---------------------------------------------------------------*
051200     ACCEPT WK-C-END-TIME     FROM TIME.
051300     COMPUTE WK-N-DURATION-MS = WK-C-END-TIME - WK-C-START-TIME.
051400     IF  WK-N-DURATION-MS < ZERO
051500         MOVE ZERO            TO WK-N-DURATION-MS
051600     END-IF.
051700
051800     MOVE WK-C-CORREL-BUILD-R         TO WK-C-VAUD-CORRELATION-ID.
051900     MOVE EDX-TRAN-ISA06-SENDER-ID    TO WK-C-VAUD-RETAILER-ID.
052000     MOVE EDX-TRAN-ST01-TS-CODE       TO WK-C-VAUD-TS-CODE.
052100     MOVE EDX-CANO-PO-NUMBER          TO WK-C-VAUD-PO-NUMBER.
052200     MOVE WK-C-STAGE-CD               TO WK-C-VAUD-STATUS.
052300     MOVE WK-C-STAGE-MSG              TO WK-C-VAUD-MESSAGE.
052400     MOVE WK-N-DURATION-MS            TO WK-C-VAUD-DURATION-MS.
052500     CALL "EDXVAUD" USING WK-C-VAUD-RECORD.
052600 Y899-WRITE-AUDIT-RECORD-EX.
052700 EXIT.
052800
052900*---------------------------------------------------------------*
053000 Y900-ABNORMAL-TERMINATION.
053100     SET  UPSI-SWITCH-0       TO ON.
053200     PERFORM Z000-END-PROGRAM-ROUTINE
053300        THRU Z999-END-PROGRAM-ROUTINE-EX.
053400     GOBACK.
053500
053600 Z000-END-PROGRAM-ROUTINE.
053700     CLOSE EDXIN EDXCANH EDXCANL.
053800     MOVE WK-N-DOCS-READ           TO WK-N-DOCS-READ-EDIT.
053900     MOVE WK-N-DOCS-TRANSMITTED    TO WK-N-DOCS-TRANS-EDIT.
054000     MOVE WK-N-DOCS-FAILED         TO WK-N-DOCS-FAILED-EDIT.
054100     DISPLAY "EDXP850 - RUN COMPLETE".                            NX0244  
054200     DISPLAY "EDXP850 - INTERCHANGES READ        - "
054300             WK-N-DOCS-READ-EDIT.
054400     DISPLAY "EDXP850 - CANONICAL ORDERS WRITTEN  - "
054500             WK-N-DOCS-TRANS-EDIT.
054600     DISPLAY "EDXP850 - INTERCHANGES DEAD-LETTERED - "
054700             WK-N-DOCS-FAILED-EDIT.
054800
054900 Z999-END-PROGRAM-ROUTINE-EX.
055000 EXIT.
055100
055200******************************************************************
055300*************** END OF PROGRAM SOURCE - EDXP850 ****************
055400******************************************************************
