000100* VDLQ.cpybk - LINKAGE FOR EDXVDLQ (DEAD-LETTER WRITER)
000200*****************************************************************
000300* CALLER FILLS WK-C-VDLQ-INPUT (INCLUDING THE ORIGINAL RAW
000400* DOCUMENT TEXT) AND CALLS; EDXVDLQ WRITES ONE EDX-DLQF-REPORT
000500* (EDXDLQF.CPYBK) PER CALL.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* NX0158 22/01/2011 DPS    INITIAL VERSION.
001000*-----------------------------------------------------------------
001100* NX0233 09/08/2019 MKC    HELPDESK 88213 - ADDED
001200*                          WK-C-VDLQ-CAUSE-DETAIL TO MATCH THE
001300*                          WIDENED EDX-DLQF-CAUSE-DETAIL FIELD.
001400*****************************************************************
001500 01  WK-C-VDLQ-RECORD.
001600     05  WK-C-VDLQ-INPUT.
001700         10  WK-C-VDLQ-CORRELATION-ID  PIC X(36).
001800         10  WK-C-VDLQ-RETAILER-ID     PIC X(15).
001900         10  WK-C-VDLQ-ORIG-FILE-NAME  PIC X(40).
002000         10  WK-C-VDLQ-ERROR-MESSAGE   PIC X(80).
002100         10  WK-C-VDLQ-CAUSE-DETAIL    PIC X(200).                NX0233  
002200         10  WK-C-VDLQ-DOC-LEN         PIC 9(05) COMP.
002300         10  WK-C-VDLQ-DOCUMENT        PIC X(4000).
002400     05  WK-C-VDLQ-OUTPUT.
002500         10  WK-C-VDLQ-WRITE-CD        PIC X(01).
002600             88  WK-C-VDLQ-WRITE-OK        VALUE "Y".
002700     05  FILLER                      PIC X(10).
