000100* EDXSEGT.cpybk
000200*****************************************************************
000300* GENERIC X12 SEGMENT TABLE - ONE ENTRY PER RAW SEGMENT FOUND
000400* WHILE SPLITTING AN INTERCHANGE.  BUILT BY EDXVSEG, WALKED BY
000500* EDXVMAP WHEN IT RESOLVES A HEADER OR LINE MAPPING RULE.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* NX0158 22/01/2011 DPS    INITIAL VERSION - MOVED OUT OF EDXVSEG
001000*                          WORKING-STORAGE SO EDXVMAP CAN COPY THE
001100*                          SAME LAYOUT INSTEAD OF REDECLARING IT.
001200*-----------------------------------------------------------------
001300* NX0201 30/03/2015 DPS    EXPANDED EDX-SEGT-MAXOCC FROM 100 TO
001400*                          200 - LARGE PO1 LOOPS FROM WALMART WERE
001500*                          TRUNCATING THE TABLE ON MULTI-PALLET
001600*                          ORDERS.
001700*-----------------------------------------------------------------
001800 01  EDX-SEGT-TABLE.
001900     05  EDX-SEGT-COUNT           PIC 9(04) COMP VALUE ZERO.
002000     05  EDX-SEGT-ENTRY OCCURS 200 TIMES
002100             INDEXED BY EDX-SEGT-IX.
002200         10  EDX-SEGT-LINE-NO     PIC 9(04) COMP VALUE ZERO.
002300         10  EDX-SEGT-ID          PIC X(03) VALUE SPACES.
002400         10  EDX-SEGT-ELEM-COUNT  PIC 9(02) COMP VALUE ZERO.
002500         10  EDX-SEGT-ELEMENT OCCURS 20 TIMES
002600                 PIC X(60) VALUE SPACES.
