000100* VORD.cpybk - LINKAGE FOR EDXVORD (CANONICAL ORDER VALIDATOR)
000200*****************************************************************
000300* EDXVORD IS CALLED WITH THIS RECORD PLUS EDX-CANO-HEADER AND
000400* EDX-CANO-LINE-TABLE (EDXCANO.CPYBK) AS THE SECOND AND THIRD
000500* USING PARAMETERS - VORD DOES NOT OWN A COPY OF THE ORDER DATA.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* NX0158 22/01/2011 DPS    INITIAL VERSION.
001000*-----------------------------------------------------------------
001100* NX0233 09/08/2019 MKC    HELPDESK 88213 - WK-C-VORD-ERROR-MSG
001200*                          WIDENED FROM 80 TO 255 SO ALL LINE
001300*                          VIOLATIONS ON A BAD ORDER CAN BE
001400*                          SEMICOLON-JOINED, NOT JUST
001500*                          THE FIRST ONE FOUND.
001600*****************************************************************
001700 01  WK-C-VORD-RECORD.
001800     05  WK-C-VORD-OUTPUT.
001900         10  WK-C-VORD-VALID         PIC X(01).
002000             88  WK-C-VORD-IS-VALID       VALUE "Y".
002100         10  WK-C-VORD-ERROR-COUNT   PIC 9(04) COMP.
002200         10  WK-C-VORD-ERROR-MSG     PIC X(255).                  NX0233  
002300     05  FILLER                      PIC X(10).
