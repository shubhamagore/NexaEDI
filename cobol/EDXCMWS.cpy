000100* EDXCMWS.cpybk
000200*****************************************************************
000300* COMMON WORK STORAGE - SHARED BY ALL EDX SUBPROGRAMS AND THE
000400* EDXP850 BATCH DRIVER.  COPY THIS INTO WORKING-STORAGE OF EVERY
000500* PROGRAM THAT OPENS A FILE OR IS CALLED WITH A LINKAGE RECORD.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* NX0001 03/02/1997 RWJ    INITIAL VERSION - LIFTED OUT OF THE
001000*                          FILE-STATUS BOILERPLATE THAT WAS BEING
001100*                          RETYPED IN EVERY VALIDATION ROUTINE.
001200*-----------------------------------------------------------------
001300* NX0044 19/11/1998 RWJ    Y2K REMEDIATION - WK-C-RUN-CCYY WAS
001400*                          PIC 99, EXPANDED TO PIC 9(4) SO THE
001500*                          CENTURY DOES NOT ROLL OVER IN THE
001600*                          AUDIT TIMESTAMP.
001700*-----------------------------------------------------------------
001800* NX0091 14/06/2003 TLH    ADDED WK-C-DUPLICATE-KEY CONDITION -
001900*                          MAPPING PROFILE TABLE LOOKUP NEEDS IT
002000*                          WHEN A RETAILER IS REGISTERED TWICE.
002100*-----------------------------------------------------------------
002200* NX0158 22/01/2011 DPS    ADDED WK-N- BINARY COUNTER GROUP FOR
002300*                          THE 850 PARSER/MAPPER SUBSCRIPTS.
002400*-----------------------------------------------------------------
002500* NX0233 09/08/2019 MKC    HELPDESK 88213 - WK-C-CORRELATION-ID
002600*                          MOVED HERE SO EDXVAUD AND EDXVDLQ SHARE
002700*                          ONE DEFINITION OF THE FIELD WIDTH.
002800*****************************************************************
002900 01  WK-C-COMMON.
003000     05  WK-C-FILE-STATUS        PIC X(02) VALUE SPACES.
003100         88  WK-C-SUCCESSFUL              VALUE "00".
003200         88  WK-C-END-OF-FILE              VALUE "10".
003300         88  WK-C-RECORD-NOT-FOUND         VALUE "23".
003400         88  WK-C-DUPLICATE-KEY            VALUE "22".
003500         88  WK-C-PERMANENT-ERROR          VALUE "30" "35" "37"
003600                                                  "39" "41" "46".
003700     05  WK-C-EOF-SWITCH          PIC X(01) VALUE "N".
003800         88  WK-C-AT-END                   VALUE "Y".
003900         88  WK-C-NOT-AT-END                VALUE "N".
004000     05  WK-C-RUN-DATE.
004100         10  WK-C-RUN-CCYY        PIC 9(04).
004200         10  WK-C-RUN-MM          PIC 9(02).
004300         10  WK-C-RUN-DD          PIC 9(02).
004400     05  WK-C-RUN-TIME.
004500         10  WK-C-RUN-HH          PIC 9(02).
004600         10  WK-C-RUN-MN          PIC 9(02).
004700         10  WK-C-RUN-SS          PIC 9(02).
004800         10  WK-C-RUN-HS          PIC 9(02).
004900     05  WK-C-CORRELATION-ID      PIC X(36) VALUE SPACES.
005000     05  WK-C-FILLER              PIC X(20) VALUE SPACES.
005100
005200 01  WK-N-COMMON.
005300     05  WK-N-SUB1                PIC 9(04) COMP VALUE ZERO.
005400     05  WK-N-SUB2                PIC 9(04) COMP VALUE ZERO.
005500     05  WK-N-SUB3                PIC 9(04) COMP VALUE ZERO.
005600     05  WK-N-LOOP-LIMIT          PIC 9(04) COMP VALUE ZERO.
