000100* VMAP.cpybk - LINKAGE FOR EDXVMAP (X12-TO-CANONICAL MAPPER)
000200*****************************************************************
000300* THREE USING PARAMETERS PASS BETWEEN EDXP850 AND EDXVMAP:
000400*   1) WK-C-VMAP-RECORD (THIS COPYBOOK)  - CONTROL IN/OUT
000500*   2) EDX-TRAN-RECORD  (EDXTRAN.CPYBK)  - PARSED SEGMENTS IN
000600*   3) EDX-CANO-HEADER, EDX-CANO-LINE-TABLE (EDXCANO.CPYBK) - OUT
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* NX0158 22/01/2011 DPS    INITIAL VERSION.
001100*-----------------------------------------------------------------
001200* NX0244 17/02/2020 MKC    HELPDESK 91007 - ADDED
001300*                          WK-C-VMAP-WARNING-COUNT SO THE DRIVER
001400*                          CAN AUDIT "MAPPED WITH N WARNINGS"
001500*                          RATHER THAN JUST PASS/FAIL.
001600*****************************************************************
001700 01  WK-C-VMAP-RECORD.
001800     05  WK-C-VMAP-INPUT.
001900         10  WK-C-VMAP-PROFILE-IX    PIC 9(02) COMP.
002000     05  WK-C-VMAP-OUTPUT.
002100         10  WK-C-VMAP-VALID         PIC X(01).
002200             88  WK-C-VMAP-IS-VALID       VALUE "Y".
002300         10  WK-C-VMAP-ERROR-CD      PIC X(08).
002400         10  WK-C-VMAP-ERROR-MSG     PIC X(80).
002500         10  WK-C-VMAP-WARNING-COUNT PIC 9(04) COMP.              NX0244  
002600     05  FILLER                      PIC X(10).
