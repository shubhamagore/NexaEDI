000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     EDXVDLQ.
000500 AUTHOR.         D P SHAW.
000600 INSTALLATION.   NEXAEDI DATA CENTER - BATCH TRANSLATION UNIT.
000700 DATE-WRITTEN.   22 JAN 2011.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM AND ITS SOURCE ARE THE PROPERTY OF
001000     NEXAEDI.  DISTRIBUTION OUTSIDE THE EDI TRANSLATION GROUP
001100     IS PROHIBITED.
001200*
001300*DESCRIPTION :  THIS IS A CALLED ROUTINE TO APPEND ONE DEAD-
001400*               LETTER RECORD TO EDXDLQ, TOGETHER WITH THE RAW
001500*               INTERCHANGE THAT FAILED, SO A SUPPORT ANALYST CAN
001600*               RE-DRIVE THE DOCUMENT ONCE THE ROOT CAUSE HAS
001700*               BEEN CORRECTED.  ANYTHING THAT CANNOT BE PARSED,
001800*               MAPPED OR VALIDATED ENDS UP HERE INSTEAD OF THE
001900*               CANONICAL ORDER FILES.
002000*
002100*=================================================================
002200* HISTORY OF MODIFICATION:
002300*=================================================================
002400*  NX0158 DPS 22/01/2011 - INITIAL VERSION.
002500*-----------------------------------------------------------------
002600*  NX0233 MKC 09/08/2019 - HELPDESK 88213 - CARRIES
002700*                          WK-C-VDLQ-CAUSE-DETAIL THROUGH TO
002800*                          EDX-DLQF-CAUSE-DETAIL SO THE FULL
002900*                          MAPPING-RULE FAILURE TEXT SURVIVES,
003000*                          NOT JUST THE ONE-LINE SUMMARY.
003100*-----------------------------------------------------------------
003200 EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT EDXDLQ ASSIGN TO DATABASE-EDXDLQ
004300         ORGANIZATION IS SEQUENTIAL
004400         ACCESS MODE IS SEQUENTIAL
004500     FILE STATUS IS WK-C-FILE-STATUS.
004600
004700***************
004800 DATA DIVISION.
004900***************
005000 FILE SECTION.
005100 FD  EDXDLQ
005200     LABEL RECORDS ARE OMITTED
005300     DATA RECORD IS EDX-DLQF-REPORT.
005400     COPY EDXDLQF.
005500
005600*************************
005700 WORKING-STORAGE SECTION.
005800*************************
005900 01  FILLER                          PIC X(24)        VALUE
006000     "** PROGRAM EDXVDLQ   **".
006100
006200 01  WK-C-WORK-AREA.
006300     05  WK-C-DOC-LEN-EDIT      PIC ZZZZ9.
006400     05  WK-C-DOC-LEN-NUM  REDEFINES WK-C-DOC-LEN-EDIT
006500                             PIC 9(05).
006600     05  WK-C-STAMP-DATE        PIC 9(08) VALUE ZERO.
006700     05  WK-C-STAMP-DATE-R  REDEFINES WK-C-STAMP-DATE.
006800         10  WK-C-STAMP-CCYY     PIC 9(04).
006900         10  WK-C-STAMP-MM       PIC 9(02).
007000         10  WK-C-STAMP-DD       PIC 9(02).
007100     05  WK-C-STAMP-TIME        PIC 9(08) VALUE ZERO.
007200     05  WK-C-STAMP-TIME-R  REDEFINES WK-C-STAMP-TIME.
007300         10  WK-C-STAMP-HH       PIC 9(02).
007400         10  WK-C-STAMP-MN       PIC 9(02).
007500         10  WK-C-STAMP-SS       PIC 9(02).
007600         10  WK-C-STAMP-HS       PIC 9(02).
007700     05  FILLER                 PIC X(10) VALUE SPACES.
007710
007720 01  WK-N-WORK-AREA.
007730     05  WK-N-CALL-COUNT        PIC 9(04) COMP VALUE ZERO.
007740     05  FILLER                 PIC X(10) VALUE SPACES.
007800
007900 01  WK-C-COMMON.
008000 COPY EDXCMWS.
008100
008200*****************
008300 LINKAGE SECTION.
008400*****************
008500 COPY VDLQ.
008600 EJECT
008700********************************************
008800 PROCEDURE DIVISION USING WK-C-VDLQ-RECORD.
008900********************************************
009000 MAIN-MODULE.
009010     ADD 1                           TO WK-N-CALL-COUNT.
009100     PERFORM A000-PROCESS-CALLED-ROUTINE
009200        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009300     GOBACK.
009400
009500*---------------------------------------------------------------*
009600 A000-PROCESS-CALLED-ROUTINE.
009700*---------------------------------------------------------------*
009800     MOVE "N"                        TO WK-C-VDLQ-WRITE-CD.
009900     MOVE WK-C-VDLQ-DOC-LEN           TO WK-C-DOC-LEN-NUM.
010000
010100     OPEN EXTEND EDXDLQ.
010200     IF  NOT WK-C-SUCCESSFUL
010300         DISPLAY "EDXVDLQ - OPEN FILE ERROR - EDXDLQ"
010400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010500         GO TO Y900-ABNORMAL-TERMINATION
010600     END-IF.
010700
010800     PERFORM B000-BUILD-DEAD-LETTER-RECORD
010900        THRU B099-BUILD-DEAD-LETTER-RECORD-EX.
011000
011100     WRITE EDX-DLQF-REPORT.
011200     IF  WK-C-SUCCESSFUL
011300         MOVE "Y"                    TO WK-C-VDLQ-WRITE-CD
011400     ELSE
011500         DISPLAY "EDXVDLQ - WRITE FILE ERROR - EDXDLQ"
011600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011700     END-IF.
011800
011900     PERFORM Z000-END-PROGRAM-ROUTINE
012000        THRU Z999-END-PROGRAM-ROUTINE-EX.
012100*---------------------------------------------------------------*
012200 A099-PROCESS-CALLED-ROUTINE-EX.
012300     EXIT.
012400
012500*---------------------------------------------------------------*
012600*    MOVE THE CALLER'S FIELDS AND THE ORIGINAL DOCUMENT INTO THE
012700*    FD RECORD.  THE ORIGINAL DOCUMENT IS CARRIED VERBATIM SO A
012800*    FIX-AND-REPLAY DOES NOT NEED TO GO BACK TO THE RETAILER.
012900*---------------------------------------------------------------*
013000 B000-BUILD-DEAD-LETTER-RECORD.
013100*---------------------------------------------------------------*
013200     MOVE WK-C-VDLQ-CORRELATION-ID   TO EDX-DLQF-CORRELATION-ID.
013300     MOVE WK-C-VDLQ-RETAILER-ID      TO EDX-DLQF-RETAILER-ID.
013400     MOVE WK-C-VDLQ-ORIG-FILE-NAME   TO EDX-DLQF-ORIG-FILE-NAME.
013500     MOVE WK-C-VDLQ-ERROR-MESSAGE    TO EDX-DLQF-ERROR-MESSAGE.
013600     MOVE WK-C-VDLQ-CAUSE-DETAIL     TO EDX-DLQF-CAUSE-DETAIL.    NX0233  
013700     MOVE WK-C-VDLQ-DOC-LEN          TO EDX-DLQF-ORIG-DOC-LEN.
013800     MOVE WK-C-VDLQ-DOCUMENT         TO EDX-DLQF-ORIG-DOCUMENT.
013900
014000     MOVE WK-C-RUN-CCYY              TO WK-C-STAMP-CCYY.
014100     MOVE WK-C-RUN-MM                TO WK-C-STAMP-MM.
014200     MOVE WK-C-RUN-DD                TO WK-C-STAMP-DD.
014300     MOVE WK-C-STAMP-DATE            TO EDX-DLQF-FAILED-DATE.
014400
014500     MOVE WK-C-RUN-HH                TO WK-C-STAMP-HH.
014600     MOVE WK-C-RUN-MN                TO WK-C-STAMP-MN.
014700     MOVE WK-C-RUN-SS                TO WK-C-STAMP-SS.
014800     MOVE WK-C-RUN-HS                TO WK-C-STAMP-HS.
014900     MOVE WK-C-STAMP-TIME            TO EDX-DLQF-FAILED-TIME.
015000 B099-BUILD-DEAD-LETTER-RECORD-EX.
015100 EXIT.
015200
015300*---------------------------------------------------------------*
015400 Y900-ABNORMAL-TERMINATION.
015500     PERFORM Z000-END-PROGRAM-ROUTINE
015600        THRU Z999-END-PROGRAM-ROUTINE-EX.
015700     EXIT PROGRAM.
015800
015900 Z000-END-PROGRAM-ROUTINE.
016000     CLOSE EDXDLQ.
016100     IF  NOT WK-C-SUCCESSFUL
016200         DISPLAY "EDXVDLQ - CLOSE FILE ERROR - EDXDLQ"
016300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016400     END-IF.
016500
016600 Z999-END-PROGRAM-ROUTINE-EX.
016700 EXIT.
016800
016900******************************************************************
017000*************** END OF PROGRAM SOURCE - EDXVDLQ ****************
017100******************************************************************
