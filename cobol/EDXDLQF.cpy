000100* EDXDLQF.cpybk
000200*****************************************************************
000300* DEAD-LETTER REPORT RECORD - ONE SET PER FAILED DOCUMENT: A
000400* HEADER LINE (STRUCTURED ERROR REPORT) FOLLOWED BY THE ORIGINAL
000500* RAW INTERCHANGE, SO A SUPPORT ANALYST CAN RE-DRIVE THE DOCUMENT
000600* ONCE THE ROOT CAUSE IS FIXED.  SEGREGATED BY RETAILER VIA
000700* EDX-DLQF-RETAILER-ID; THIS SHOP HAS NO PER-RETAILER SUBFILE.
000800*****************************************************************
000900* AMENDMENT HISTORY:
001000*****************************************************************
001100* NX0158 22/01/2011 DPS    INITIAL VERSION.
001200*-----------------------------------------------------------------
001300* NX0233 09/08/2019 MKC    HELPDESK 88213 - ADDED
001400*                          EDX-DLQF-CAUSE-DETAIL, TRUNCATED TO
001500*                          200 BYTES, SO A STACK-TRACE-STYLE
001600*                          CAUSE STRING DOESN'T BLOW THE RECORD.
001700*****************************************************************
001800 01  EDX-DLQF-REPORT.
001900     05  EDX-DLQF-CORRELATION-ID     PIC X(36) VALUE SPACES.
002000     05  EDX-DLQF-RETAILER-ID        PIC X(15) VALUE SPACES.
002100     05  EDX-DLQF-ORIG-FILE-NAME     PIC X(40) VALUE SPACES.
002200     05  EDX-DLQF-FAILED-DATE        PIC 9(08) VALUE ZERO.
002300     05  EDX-DLQF-FAILED-TIME        PIC 9(08) VALUE ZERO.
002400     05  EDX-DLQF-ERROR-MESSAGE      PIC X(80) VALUE SPACES.
002500     05  EDX-DLQF-CAUSE-DETAIL       PIC X(200) VALUE SPACES.     NX0233  
002600     05  EDX-DLQF-ORIG-DOC-LEN       PIC 9(05) VALUE ZERO.
002700     05  EDX-DLQF-ORIG-DOCUMENT      PIC X(4000) VALUE SPACES.
