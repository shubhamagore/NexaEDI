000100* PROGRAM-ID. EDXVSEG.
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. EDXVSEG.
000400 AUTHOR. D P SHAW.
000500 INSTALLATION. NEXAEDI DATA CENTER - BATCH TRANSLATION UNIT.
000600 DATE-WRITTEN. 22 JAN 2011.
000700 DATE-COMPILED.
000800 SECURITY. THIS PROGRAM AND ITS SOURCE ARE THE PROPERTY OF
000900     NEXAEDI.  DISTRIBUTION OUTSIDE THE EDI TRANSLATION GROUP
001000     IS PROHIBITED.
001100*DESCRIPTION : SUBROUTINE - UNIVERSAL X12 INTERCHANGE PARSER.
001200*              SPLITS A RAW EDI DOCUMENT INTO SEGMENTS AND
001300*              ELEMENTS AND WALKS THE ISA/GS/ST ENVELOPE, WITHOUT
001400*              KNOWLEDGE OF ANY ONE TRANSACTION SET'S BUSINESS
001500*              CONTENT.  CALLED ONCE PER DOCUMENT BY EDXP850.
001600*=================================================================
001700*
001800* HISTORY OF MODIFICATION:
001900*
002000*=================================================================
002100*
002200* TAG    DEV   DATE        DESCRIPTION
002300*
002400*-----------------------------------------------------------------
002500*
002600* NX0158 DPS   22/01/2011 - INITIAL VERSION - REPLACES THE OLD
002700*                           TARGET-ONLY FLAT-FILE READER WITH A
002800*                           GENERIC SEGMENT/ELEMENT SPLITTER SO
002900*                           A SECOND RETAILER CAN BE ONBOARDED
003000*                           WITHOUT A NEW PARSER.
003100*-----------------------------------------------------------------
003200* NX0177 DPS   14/07/2012 - HELPDESK 62204 - ISA13 INTERCHANGE
003300*                           CONTROL NUMBER WAS BEING READ ONE
003400*                           BYTE SHORT; CORRECTED THE OFFSET.
003500*-----------------------------------------------------------------
003600* NX0198 CJT   19/11/1998 - Y2K REMEDIATION - EDX-TRAN-ISA09-DATE
003700*                           CONFIRMED 2-DIGIT YEAR PER X12
003800*                           STANDARD; DOWNSTREAM WINDOWING RULE
003900*                           (50-99=19CC, 00-49=20CC) DOCUMENTED
004000*                           IN EDXVMAP RATHER THAN HERE.
004100*-----------------------------------------------------------------
004200* NX0201 DPS   30/03/2015 - EXPANDED WS-ONE-SEGMENT AND THE
004300*                           SEGMENT TABLE TO HANDLE THE LARGER
004400*                           WALMART 850 PO1 LOOPS.
004500*-----------------------------------------------------------------
004600* NX0244 MKC   17/02/2020 - HELPDESK 91007 - PARSED TRANSACTION
004700*                           NOW RETURNED AS ITS OWN USING
004800*                           PARAMETER (EDX-TRAN-RECORD) INSTEAD
004900*                           OF BEING NESTED IN WK-C-VSEG-RECORD.
005000*-----------------------------------------------------------------
005100* NX0261 DPS   06/11/2021 - HELPDESK 94418 - SECTION C NOW OPENS
005200*                           AND CLOSES INTERCHANGE/GROUP/
005300*                           TRANSACTION SCOPE AS ISA/GS/ST/SE/GE/
005400*                           IEA ARE SEEN, INSTEAD OF JUST
005500*                           SNIFFING GS AND ST OUT OF THE FLAT
005600*                           TABLE.  A RETAILER FILE WITH TWO
005700*                           ST...SE TRANSACTION SETS UNDER ONE GS
005800*                           WAS HAVING BOTH TRANSACTIONS' LINES
005900*                           RUN TOGETHER INTO ONE PO1 LOOP.  WE
006000*                           NOW KEEP ONLY THE FIRST TRANSACTION
006100*                           SET AND FAIL THE CALL IF THE
006200*                           ENVELOPE NESTING IS OUT OF ORDER.
006300*                           SECTION B NOW BUILDS A WORKING-
006400*                           STORAGE STAGING TABLE (RAW, ENVELOPE
006500*                           SEGMENTS INCLUDED) AND SECTION C
006600*                           FILTERS IT INTO EDX-SEGT-TABLE.
006700*-----------------------------------------------------------------
006800*
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER. IBM-AS400.
007200 OBJECT-COMPUTER. IBM-AS400.
007300 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
007400
007500 DATA DIVISION.
007600 WORKING-STORAGE SECTION.
007700***********************
007800 01  FILLER                  PIC X(24) VALUE
007900         "** PROGRAM EDXVSEG    **".
008000
008100 01  WK-C-WORK-AREA.
008200     05  WK-C-ONE-SEGMENT       PIC X(1000) VALUE SPACES.
008300     05  WK-C-ONE-SEGMENT-R REDEFINES WK-C-ONE-SEGMENT.
008400         10  WK-C-SEG-FIRST-3   PIC X(03).
008500         10  FILLER             PIC X(997).
008600     05  WK-C-MORE-SEGMENTS     PIC X(01) VALUE "Y".
008700         88  WK-C-NO-MORE-SEGMENTS     VALUE "N".
008800*    NX0261 - ENVELOPE OPEN/CLOSE SWITCHES FOR SECTION C.
008900     05  WK-C-ISA-SEEN          PIC X(01) VALUE "N".
009000         88  WK-C-ISA-WAS-SEEN        VALUE "Y".
009100     05  WK-C-ISA-OPEN          PIC X(01) VALUE "N".
009200         88  WK-C-ISA-IS-OPEN         VALUE "Y".
009300     05  WK-C-GS-OPEN           PIC X(01) VALUE "N".
009400         88  WK-C-GS-IS-OPEN          VALUE "Y".
009500     05  WK-C-ST-OPEN           PIC X(01) VALUE "N".
009600         88  WK-C-ST-IS-OPEN          VALUE "Y".
009700     05  WK-C-TRAN-TAKEN        PIC X(01) VALUE "N".
009800         88  WK-C-TRAN-IS-TAKEN       VALUE "Y".
009900
010000 01  WK-N-WORK-AREA.
010100     05  WK-N-SUB1              PIC 9(05) COMP VALUE ZERO.
010200     05  WK-N-SUB2              PIC 9(02) COMP VALUE ZERO.
010300     05  WK-N-ELEM-TALLY        PIC 9(02) COMP VALUE ZERO.
010400     05  WK-N-STAGE-COUNT       PIC 9(04) COMP VALUE ZERO.
010500
010600*    NX0261 - RAW SEGMENT TABLE BUILT BY SECTION B, ENVELOPE
010700*    SEGMENTS INCLUDED - SECTION C WALKS THIS ONE AND FILTERS THE
010800*    SURVIVING BODY OF THE FIRST TRANSACTION SET INTO EDX-SEGT-
010900*    TABLE (SEE EDXTRAN.CPYBK), THE ONE EDXVMAP ACTUALLY SEARCHES.
011000 01  WK-C-STAGE-SEGT-TABLE.
011100     05  WK-C-STAGE-SEGT-ENTRY OCCURS 200 TIMES
011200             INDEXED BY WK-N-STAGE-IX.
011300         10  WK-C-STAGE-LINE-NO      PIC 9(04) COMP VALUE ZERO.
011400         10  WK-C-STAGE-ID           PIC X(03) VALUE SPACES.
011500         10  WK-C-STAGE-ID-R REDEFINES WK-C-STAGE-ID.
011600             15  WK-C-STAGE-ID-1ST   PIC X(01).
011700             15  WK-C-STAGE-ID-REST  PIC X(02).
011800         10  WK-C-STAGE-ELEM-COUNT   PIC 9(02) COMP VALUE ZERO.
011900         10  WK-C-STAGE-ELEMENT OCCURS 20 TIMES
012000                 PIC X(60) VALUE SPACES.
012100     05  FILLER                      PIC X(10).
012200
012300* -------------------- PROGRAM WORKING STORAGE -------------------
012400*    -*
012500 01  WK-C-COMMON.
012600         COPY EDXCMWS.
012700
012800****************
012900 LINKAGE SECTION.
013000****************
013100         COPY VSEG.
013200         COPY EDXTRAN.
013300
013400         EJECT
013500****************************************
013600 PROCEDURE DIVISION USING WK-C-VSEG-RECORD, EDX-TRAN-RECORD.
013700****************************************
013800 MAIN-MODULE.
013900     PERFORM A000-VALIDATE-DOCUMENT
014000        THRU A999-VALIDATE-DOCUMENT-EX.
014100     IF  WK-C-VSEG-IS-VALID
014200         PERFORM B000-SPLIT-SEGMENTS
014300            THRU B999-SPLIT-SEGMENTS-EX
014400     END-IF.
014500     IF  WK-C-VSEG-IS-VALID
014600         PERFORM C000-WALK-ENVELOPE
014700            THRU C999-WALK-ENVELOPE-EX
014800     END-IF.
014900     PERFORM Z000-END-PROGRAM-ROUTINE
015000        THRU Z999-END-PROGRAM-ROUTINE-EX.
015100     EXIT PROGRAM.
015200
015300*-----------------------------------------------------------------
015400*    REJECT A DOCUMENT THAT IS TOO SHORT TO HOLD A COMPLETE ISA
015500*    SEGMENT OR THAT DOES NOT OPEN WITH THE ISA LITERAL - WE DO
015600*    NOT ATTEMPT TO PARSE ANY FURTHER ONCE THE ENVELOPE ITSELF
015700*    LOOKS WRONG.
015800*-----------------------------------------------------------------
015900 A000-VALIDATE-DOCUMENT.
016000*-----------------------------------------------------------------
016100     MOVE "Y"        TO  WK-C-VSEG-VALID.
016200     MOVE SPACES     TO  WK-C-VSEG-ERROR-CD
016300                         WK-C-VSEG-ERROR-MSG.
016400     INITIALIZE EDX-TRAN-RECORD.
016500     IF  WK-C-VSEG-DOC-LEN < 106
016600         MOVE "N"          TO  WK-C-VSEG-VALID
016700         MOVE "EDX0001"    TO  WK-C-VSEG-ERROR-CD
016800         MOVE "DOCUMENT SHORTER THAN MINIMUM ISA LENGTH"
016900                           TO  WK-C-VSEG-ERROR-MSG
017000 DISPLAY "EDXVSEG - DOCUMENT REJECTED - EDX0001"
017100     END-IF.
017200     IF  WK-C-VSEG-IS-VALID
017300         MOVE WK-C-VSEG-DOCUMENT(1:3) TO WK-C-SEG-FIRST-3
017400         IF  WK-C-SEG-FIRST-3 NOT = "ISA"
017500             MOVE "N"          TO  WK-C-VSEG-VALID
017600             MOVE "EDX0002"    TO  WK-C-VSEG-ERROR-CD
017700             MOVE "DOCUMENT DOES NOT OPEN WITH ISA SEGMENT"
017800                               TO  WK-C-VSEG-ERROR-MSG
017900 DISPLAY "EDXVSEG - DOCUMENT REJECTED - EDX0002"
018000         END-IF
018100     END-IF.
018200 A999-VALIDATE-DOCUMENT-EX.
018300 EXIT.
018400*-----------------------------------------------------------------
018500*    PULL THE THREE DELIMITER BYTES AND THE ISA TRACE FIELDS OUT
018600*    OF FIXED POSITIONS (THE ISA SEGMENT IS FIXED-WIDTH BY X12
018700*    RULE REGARDLESS OF THE DELIMITERS CHOSEN), THEN WALK THE
018800*    REST OF THE DOCUMENT SPLITTING ON THE SEGMENT TERMINATOR
018900*    JUST LEARNED, INTO THE RAW STAGING TABLE.  ENVELOPE
019000*    SEGMENTS (ISA/GS/ST/SE/GE/IEA) ARE STAGED HERE TOO - SECTION
019100*    C DECIDES WHAT SURVIVES INTO EDX-SEGT-TABLE.
019200*-----------------------------------------------------------------
019300 B000-SPLIT-SEGMENTS.
019400*-----------------------------------------------------------------
019500     MOVE WK-C-VSEG-DOCUMENT(4:1)   TO  EDX-TRAN-ISA-ELEM-DELIM.
019600     MOVE WK-C-VSEG-DOCUMENT(105:1) TO  EDX-TRAN-ISA-SUBEL-DELIM.
019700* NX0177 - CORRECTED OFFSET, WAS 105 FOR THE TERMINATOR TOO.
019800     MOVE WK-C-VSEG-DOCUMENT(106:1) TO  EDX-TRAN-ISA-SEG-TERM.
019900     MOVE WK-C-VSEG-DOCUMENT(36:15) TO  EDX-TRAN-ISA06-SENDER-ID.
020000     MOVE WK-C-VSEG-DOCUMENT(55:15) TO EDX-TRAN-ISA08-RECEIVER-ID.
020100     MOVE WK-C-VSEG-DOCUMENT(71:6)  TO  EDX-TRAN-ISA09-DATE.
020200     MOVE WK-C-VSEG-DOCUMENT(78:4)  TO  EDX-TRAN-ISA10-TIME.
020300     MOVE WK-C-VSEG-DOCUMENT(91:9)  TO  EDX-TRAN-ISA13-CTL-NO.
020400
020500     MOVE 1              TO  WK-N-SUB1.
020600     MOVE ZERO           TO  WK-N-STAGE-COUNT.
020700     MOVE "Y"            TO  WK-C-MORE-SEGMENTS.
020800     PERFORM B100-SPLIT-ONE-SEGMENT
020900        THRU B199-SPLIT-ONE-SEGMENT-EX
021000        UNTIL WK-C-NO-MORE-SEGMENTS
021100        OR WK-N-SUB1 > WK-C-VSEG-DOC-LEN
021200        OR WK-N-STAGE-COUNT >= 200.
021300 B999-SPLIT-SEGMENTS-EX.
021400 EXIT.
021500*-----------------------------------------------------------------
021600 B100-SPLIT-ONE-SEGMENT.
021700*-----------------------------------------------------------------
021800     MOVE SPACES         TO  WK-C-ONE-SEGMENT.
021900     UNSTRING WK-C-VSEG-DOCUMENT DELIMITED BY
022000             EDX-TRAN-ISA-SEG-TERM
022100         INTO WK-C-ONE-SEGMENT
022200         WITH POINTER WK-N-SUB1
022300     END-UNSTRING.
022400     IF  WK-C-ONE-SEGMENT = SPACES
022500         MOVE "N"        TO  WK-C-MORE-SEGMENTS
022600         GO TO B199-SPLIT-ONE-SEGMENT-EX
022700     END-IF.
022800     ADD 1                TO  WK-N-STAGE-COUNT.
022900     SET WK-N-STAGE-IX    TO  WK-N-STAGE-COUNT.
023000     MOVE WK-N-SUB1       TO  WK-C-STAGE-LINE-NO(WK-N-STAGE-IX).
023100     UNSTRING WK-C-ONE-SEGMENT DELIMITED BY
023200             EDX-TRAN-ISA-ELEM-DELIM
023300         INTO WK-C-STAGE-ID(WK-N-STAGE-IX)
023400              WK-C-STAGE-ELEMENT(WK-N-STAGE-IX 1)
023500              WK-C-STAGE-ELEMENT(WK-N-STAGE-IX 2)
023600              WK-C-STAGE-ELEMENT(WK-N-STAGE-IX 3)
023700              WK-C-STAGE-ELEMENT(WK-N-STAGE-IX 4)
023800              WK-C-STAGE-ELEMENT(WK-N-STAGE-IX 5)
023900              WK-C-STAGE-ELEMENT(WK-N-STAGE-IX 6)
024000              WK-C-STAGE-ELEMENT(WK-N-STAGE-IX 7)
024100              WK-C-STAGE-ELEMENT(WK-N-STAGE-IX 8)
024200              WK-C-STAGE-ELEMENT(WK-N-STAGE-IX 9)
024300              WK-C-STAGE-ELEMENT(WK-N-STAGE-IX 10)
024400              WK-C-STAGE-ELEMENT(WK-N-STAGE-IX 11)
024500              WK-C-STAGE-ELEMENT(WK-N-STAGE-IX 12)
024600              WK-C-STAGE-ELEMENT(WK-N-STAGE-IX 13)
024700              WK-C-STAGE-ELEMENT(WK-N-STAGE-IX 14)
024800              WK-C-STAGE-ELEMENT(WK-N-STAGE-IX 15)
024900              WK-C-STAGE-ELEMENT(WK-N-STAGE-IX 16)
025000              WK-C-STAGE-ELEMENT(WK-N-STAGE-IX 17)
025100              WK-C-STAGE-ELEMENT(WK-N-STAGE-IX 18)
025200              WK-C-STAGE-ELEMENT(WK-N-STAGE-IX 19)
025300              WK-C-STAGE-ELEMENT(WK-N-STAGE-IX 20)
025400         TALLYING WK-N-ELEM-TALLY
025500     END-UNSTRING.
025600     COMPUTE WK-N-SUB2 = WK-N-ELEM-TALLY - 1.
025700     MOVE WK-N-SUB2       TO  WK-C-STAGE-ELEM-COUNT(WK-N-STAGE-IX).
025800 B199-SPLIT-ONE-SEGMENT-EX.
025900 EXIT.
026000*-----------------------------------------------------------------
026100*    NX0261 - WALK THE RAW STAGING TABLE, OPENING AND CLOSING
026200*    INTERCHANGE/GROUP/TRANSACTION SCOPE AS ISA/GS/ST/SE/GE/IEA
026300*    ARE SEEN.  ONLY THE BODY OF THE FIRST TRANSACTION SET IS
026400*    COPIED INTO EDX-SEGT-TABLE; A SEGMENT SEEN WITH NO
026500*    TRANSACTION OPEN IS SILENTLY DROPPED.  IF THE DOCUMENT NEVER
026600*    OPENS AN INTERCHANGE, OR THE ENVELOPE NESTING IS OUT OF
026700*    ORDER (E.G. A GS WITH NO ISA STILL OPEN), THE CALL IS
026800*    FAILED BACK TO EDXP850.
026900*-----------------------------------------------------------------
027000 C000-WALK-ENVELOPE.
027100*-----------------------------------------------------------------
027200     MOVE ZERO            TO  EDX-SEGT-COUNT
027300                               EDX-TRAN-PO1-COUNT.
027400     MOVE "N"             TO  WK-C-ISA-SEEN
027500                               WK-C-ISA-OPEN
027600                               WK-C-GS-OPEN
027700                               WK-C-ST-OPEN
027800                               WK-C-TRAN-TAKEN.
027900     PERFORM C100-WALK-ONE-SEGMENT
028000        THRU C199-WALK-ONE-SEGMENT-EX
028100        VARYING WK-N-STAGE-IX FROM 1 BY 1
028200        UNTIL WK-N-STAGE-IX > WK-N-STAGE-COUNT
028300        OR NOT WK-C-VSEG-IS-VALID.
028400     IF  WK-C-VSEG-IS-VALID
028500         AND NOT WK-C-ISA-WAS-SEEN
028600         MOVE "N"          TO  WK-C-VSEG-VALID
028700         MOVE "EDX0003"    TO  WK-C-VSEG-ERROR-CD
028800         MOVE "NO ISA INTERCHANGE WAS EVER OPENED"
028900                           TO  WK-C-VSEG-ERROR-MSG
029000 DISPLAY "EDXVSEG - DOCUMENT REJECTED - EDX0003"
029100     END-IF.
029200 C999-WALK-ENVELOPE-EX.
029300 EXIT.
029400*-----------------------------------------------------------------
029500 C100-WALK-ONE-SEGMENT.
029600*-----------------------------------------------------------------
029700     EVALUATE WK-C-STAGE-ID(WK-N-STAGE-IX)
029800         WHEN "ISA"
029900             IF  WK-C-STAGE-ELEM-COUNT(WK-N-STAGE-IX) NOT < 16
030000                 MOVE "Y"    TO  WK-C-ISA-SEEN
030100                                 WK-C-ISA-OPEN
030200             ELSE
030300                 MOVE "Y"    TO  WK-C-ISA-SEEN
030400                 PERFORM C900-ENVELOPE-SEQUENCE-ERROR
030500                    THRU C900-ENVELOPE-SEQUENCE-ERROR-EX
030600             END-IF
030700         WHEN "GS"
030800             IF  WK-C-ISA-IS-OPEN
030900                 AND WK-C-STAGE-ELEM-COUNT(WK-N-STAGE-IX) NOT < 8
031000                 MOVE "Y"    TO  WK-C-GS-OPEN
031100                 IF  NOT WK-C-TRAN-IS-TAKEN
031200                     PERFORM C200-CAPTURE-GS-TRACE
031300                        THRU C200-CAPTURE-GS-TRACE-EX
031400                 END-IF
031500             ELSE
031600                 PERFORM C900-ENVELOPE-SEQUENCE-ERROR
031700                    THRU C900-ENVELOPE-SEQUENCE-ERROR-EX
031800             END-IF
031900         WHEN "ST"
032000             IF  WK-C-GS-IS-OPEN
032100                 AND WK-C-STAGE-ELEM-COUNT(WK-N-STAGE-IX) NOT < 2
032200                 MOVE "Y"    TO  WK-C-ST-OPEN
032300                 IF  NOT WK-C-TRAN-IS-TAKEN
032400                     PERFORM C300-CAPTURE-ST-TRACE
032500                        THRU C300-CAPTURE-ST-TRACE-EX
032600                 END-IF
032700             ELSE
032800                 PERFORM C900-ENVELOPE-SEQUENCE-ERROR
032900                    THRU C900-ENVELOPE-SEQUENCE-ERROR-EX
033000             END-IF
033100         WHEN "SE"
033200             IF  WK-C-ST-IS-OPEN AND WK-C-GS-IS-OPEN
033300                 MOVE "N"    TO  WK-C-ST-OPEN
033400                 MOVE "Y"    TO  WK-C-TRAN-TAKEN
033500             ELSE
033600                 PERFORM C900-ENVELOPE-SEQUENCE-ERROR
033700                    THRU C900-ENVELOPE-SEQUENCE-ERROR-EX
033800             END-IF
033900         WHEN "GE"
034000             IF  WK-C-GS-IS-OPEN AND WK-C-ISA-IS-OPEN
034100                 MOVE "N"    TO  WK-C-GS-OPEN
034200             ELSE
034300                 PERFORM C900-ENVELOPE-SEQUENCE-ERROR
034400                    THRU C900-ENVELOPE-SEQUENCE-ERROR-EX
034500             END-IF
034600         WHEN "IEA"
034700             IF  WK-C-ISA-IS-OPEN
034800                 MOVE "N"    TO  WK-C-ISA-OPEN
034900             ELSE
035000                 PERFORM C900-ENVELOPE-SEQUENCE-ERROR
035100                    THRU C900-ENVELOPE-SEQUENCE-ERROR-EX
035200             END-IF
035300         WHEN OTHER
035400             IF  WK-C-ST-IS-OPEN AND NOT WK-C-TRAN-IS-TAKEN
035500                 PERFORM C400-APPEND-BODY-SEGMENT
035600                    THRU C400-APPEND-BODY-SEGMENT-EX
035700             ELSE
035800                 CONTINUE
035900             END-IF
036000     END-EVALUATE.
036100 C199-WALK-ONE-SEGMENT-EX.
036200 EXIT.
036300*-----------------------------------------------------------------
036400*    CAPTURE THE GS TRACE FIELDS FOR THE GROUP THAT WILL CONTAIN
036500*    THE FIRST TRANSACTION SET.
036600*-----------------------------------------------------------------
036700 C200-CAPTURE-GS-TRACE.
036800*-----------------------------------------------------------------
036900     MOVE WK-C-STAGE-ELEMENT(WK-N-STAGE-IX 1)
037000                              TO  EDX-TRAN-GS01-FUNC-ID.
037100     MOVE WK-C-STAGE-ELEMENT(WK-N-STAGE-IX 2)
037200                              TO  EDX-TRAN-GS02-SENDER-APP.
037300     MOVE WK-C-STAGE-ELEMENT(WK-N-STAGE-IX 3)
037400                              TO  EDX-TRAN-GS03-RECEIV-APP.
037500     MOVE WK-C-STAGE-ELEMENT(WK-N-STAGE-IX 6)
037600                              TO  EDX-TRAN-GS06-CTL-NO.
037700 C200-CAPTURE-GS-TRACE-EX.
037800 EXIT.
037900*-----------------------------------------------------------------
038000*    CAPTURE THE ST TRACE FIELDS FOR THE FIRST TRANSACTION SET -
038100*    ST01 IS THE TRANSACTION-SET-CODE EDXXPROF KEYS THE MAPPING
038200*    PROFILE LOOKUP ON.
038300*-----------------------------------------------------------------
038400 C300-CAPTURE-ST-TRACE.
038500*-----------------------------------------------------------------
038600     MOVE WK-C-STAGE-ELEMENT(WK-N-STAGE-IX 1)
038700                              TO  EDX-TRAN-ST01-TS-CODE.
038800     MOVE WK-C-STAGE-ELEMENT(WK-N-STAGE-IX 2)
038900                              TO  EDX-TRAN-ST02-CTL-NO.
039000 C300-CAPTURE-ST-TRACE-EX.
039100 EXIT.
039200*-----------------------------------------------------------------
039300*    COPY ONE SURVIVING BODY SEGMENT FROM THE STAGING TABLE INTO
039400*    EDX-SEGT-TABLE, THE ONE EDXVMAP SEARCHES, AND TALLY PO1 LOOPS
039500*    AS THEY GO BY.
039600*-----------------------------------------------------------------
039700 C400-APPEND-BODY-SEGMENT.
039800*-----------------------------------------------------------------
039900     ADD 1                TO  EDX-SEGT-COUNT.
040000     SET EDX-SEGT-IX      TO  EDX-SEGT-COUNT.
040100     MOVE WK-C-STAGE-SEGT-ENTRY(WK-N-STAGE-IX)
040200                          TO  EDX-SEGT-ENTRY(EDX-SEGT-IX).
040300     IF  WK-C-STAGE-ID(WK-N-STAGE-IX) = "PO1"
040400         ADD 1            TO  EDX-TRAN-PO1-COUNT
040500     END-IF.
040600 C400-APPEND-BODY-SEGMENT-EX.
040700 EXIT.
040800*-----------------------------------------------------------------
040900*    AN ENVELOPE SEGMENT SHOWED UP OUT OF SEQUENCE (E.G. A GS WITH
041000*    NO ISA STILL OPEN, AN SE WITH NO MATCHING ST) - THE DOCUMENT
041100*    IS UNTRANSLATABLE AND THE CALL IS FAILED BACK TO EDXP850.
041200*-----------------------------------------------------------------
041300 C900-ENVELOPE-SEQUENCE-ERROR.
041400*-----------------------------------------------------------------
041500     MOVE "N"             TO  WK-C-VSEG-VALID.
041600     MOVE "EDX0004"       TO  WK-C-VSEG-ERROR-CD.
041700     STRING "ENVELOPE OUT OF SEQUENCE AT SEGMENT "
041800             WK-C-STAGE-ID(WK-N-STAGE-IX)
041900         DELIMITED BY SIZE INTO WK-C-VSEG-ERROR-MSG.
042000 DISPLAY "EDXVSEG - DOCUMENT REJECTED - EDX0004 - "
042100             WK-C-STAGE-ID(WK-N-STAGE-IX).
042200 C900-ENVELOPE-SEQUENCE-ERROR-EX.
042300 EXIT.
042400*-----------------------------------------------------------------
042500 Z000-END-PROGRAM-ROUTINE.
042600*-----------------------------------------------------------------
042700     CONTINUE.
042800 Z999-END-PROGRAM-ROUTINE-EX.
042900 EXIT.
