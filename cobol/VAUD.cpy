000100* VAUD.cpybk - LINKAGE FOR EDXVAUD (AUDIT LOG WRITER)
000200*****************************************************************
000300* CALLER FILLS WK-C-VAUD-INPUT AND CALLS; EDXVAUD STAMPS THE
000400* RUN-DATE/RUN-TIME FROM EDXCMWS AND WRITES ONE EDX-AUDR-RECORD
000500* (EDXAUDR.CPYBK) PER CALL.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* NX0158 22/01/2011 DPS    INITIAL VERSION.
001000*****************************************************************
001100 01  WK-C-VAUD-RECORD.
001200     05  WK-C-VAUD-INPUT.
001300         10  WK-C-VAUD-CORRELATION-ID  PIC X(36).
001400         10  WK-C-VAUD-RETAILER-ID     PIC X(15).
001500         10  WK-C-VAUD-TS-CODE         PIC X(03).
001600         10  WK-C-VAUD-PO-NUMBER       PIC X(22).
001700         10  WK-C-VAUD-STATUS          PIC X(12).
001800         10  WK-C-VAUD-MESSAGE         PIC X(80).
001900         10  WK-C-VAUD-DURATION-MS     PIC 9(07) COMP.
002000     05  WK-C-VAUD-OUTPUT.
002100         10  WK-C-VAUD-WRITE-CD        PIC X(01).
002200             88  WK-C-VAUD-WRITE-OK        VALUE "Y".
002300     05  FILLER                      PIC X(10).
